000100*****************************************************************
000200*    COPYBOOK  REQREC
000300*    RECORD LAYOUT FOR THE BATCH SUBSCRIPTION/CANCELATION REQUEST
000400*    INPUT (LINE-SEQUENTIAL).  ONE REQUEST PER RECORD, DRIVES THE
000500*    POSTRUN NIGHTLY POSTING RUN IN PLACE OF THE LIVE SYSTEM'S
000600*    ONE-REQUEST-AT-A-TIME REST CALLS.  AMOUNT IS COMP-3 PER THE
000700*    HOUSE STANDARD OF PACKING EVERY AMOUNT FIELD.
000800*    READ BY  POSTRUN
000900*****************************************************************
001000  01  REQ-RECORD.
001100      05  REQ-TRANSACTION-CODE            PIC X(01).
001200          88  REQ-IS-SUBSCRIPTION                VALUE 'S'.
001300          88  REQ-IS-CANCELATION                 VALUE 'C'.
001400      05  REQ-CLIENT-ID                   PIC X(10).
001500      05  REQ-FUND-ID                     PIC X(10).
001600      05  REQ-AMOUNT                      PIC S9(11)V99 COMP-3.
001700      05  FILLER                          PIC X(47).
001800*
001900*    ALTERNATE VIEW USED BY POSTRUN WHEN LOGGING A REQUEST WHOSE
002000*    TRANSACTION CODE FAILED THE 88-LEVEL TEST ABOVE.
002100  01  REQ-RECORD-EDIT REDEFINES REQ-RECORD.
002200      05  REQ-EDIT-CODE                   PIC X(01).
002300      05  FILLER                          PIC X(74).
002400 
