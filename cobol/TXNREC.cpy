000100*****************************************************************
000200*    COPYBOOK  TXNREC
000300*    RECORD LAYOUT FOR THE TRANSACTION LEDGER (LINE-SEQUENTIAL,
000400*    APPEND-ONLY).  ONE ENTRY PER POSTED SUBSCRIPTION OR
000500*    CANCELATION.  MONEY FIELDS ARE COMP-3 PER THE HOUSE STANDARD
000600*    OF PACKING EVERY AMOUNT FIELD, WHATEVER THE FILE TYPE.
000700*    WRITTEN BY  SUBSCSR, CANCLSR, GTXNSR
000800*    READ  BY    TXNHSR
000900*****************************************************************
001000  01  TXN-RECORD.
001100      05  TXN-ID                          PIC X(36).
001200      05  TXN-BUSINESS-ID                 PIC X(36).
001300      05  TXN-CLIENT-ID                   PIC X(10).
001400      05  TXN-FUND-ID                     PIC X(10).
001500      05  TXN-FUND-NAME                   PIC X(40).
001600      05  TXN-TYPE                        PIC X(11).
001700          88  TXN-IS-SUBSCRIPTION               VALUE
001800                      'SUSCRIPTION'.
001900          88  TXN-IS-CANCELATION                VALUE
002000                      'CANCELATION'.
002100      05  TXN-AMOUNT                      PIC S9(11)V99 COMP-3.
002200      05  TXN-DATE                        PIC 9(08).
002300      05  TXN-DATE-R REDEFINES TXN-DATE.
002400          10  TXN-DATE-CCYY               PIC 9(04).
002500          10  TXN-DATE-MM                 PIC 9(02).
002600          10  TXN-DATE-DD                 PIC 9(02).
002700      05  TXN-TIME                        PIC 9(06).
002800      05  TXN-TIME-R REDEFINES TXN-TIME.
002900          10  TXN-TIME-HH                 PIC 9(02).
003000          10  TXN-TIME-MN                 PIC 9(02).
003100          10  TXN-TIME-SS                 PIC 9(02).
003200      05  TXN-CLIENT-BALANCE-BEFORE       PIC S9(11)V99 COMP-3.
003300      05  TXN-CLIENT-BALANCE-AFTER        PIC S9(11)V99 COMP-3.
003400      05  TXN-STATUS                      PIC X(09).
003500          88  TXN-STATUS-COMPLETED               VALUE
003600                      'COMPLETED'.
003700      05  TXN-ERROR-MESSAGE               PIC X(120).
003800      05  FILLER                          PIC X(10).
003900 
