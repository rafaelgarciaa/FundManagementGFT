000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     CLNTSR.
000300 AUTHOR.         D TORRES.
000400 INSTALLATION.   FONDOSGFT DATA CENTER.
000500 DATE-WRITTEN.   02/06/1989.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*    CHANGE LOG
001100*    ----------
001200*    02/06/89  DKT  ORIG-004  INITIAL VERSION - CREATE AND
001300*                              READ-ONE AGAINST THE CLIENT MASTER.
001400*    09/02/89  DKT  CR-0117   ADD READ-ALL FUNCTION FOR THE
001500*                              MONTHLY CLIENT ROSTER REPORT.
001600*    01/22/90  RMM  CR-0182   ADD UPDATE FUNCTION - UPSERT BY
001700*                              CLIENT ID PER THE FRONT-END JOB.
001800*    07/11/90  RMM  CR-0235   ADD DELETE FUNCTION.
001900*    11/19/92  PLS  CR-0391   CLIENT-MASTER CONVERTED FROM ISAM
002000*                              TO RELATIVE (NO ISAM HANDLER ON
002100*                              THIS BOX).  LOOKUP IS NOW A
002200*                              SEQUENTIAL SCAN BY CLIENT-ID SINCE
002300*                              THE RELATIVE KEY IS ONLY A SLOT
002400*                              NUMBER.
002500*    06/30/95  RMM  CR-0515   ADD SEED FUNCTION - TWO PILOT
002600*                              CLIENTS PER THE AUDIT MEMO, SAME
002700*                              RUN AS THE FUND MASTER SEED IN
002800*                              FUNDSR.
002900*    03/02/98  PLS  CR-0614   NEW CLIENT DEFAULTS TO A ZERO
003000*                              BALANCE BEING TREATED AS NOT
003100*                              SUPPLIED, AND STAMPED WITH THE
003200*                              STANDARD OPENING BALANCE.
003300*    12/09/98  RMM  Y2K-014   NO DATE FIELDS ON THIS MASTER OTHER
003400*                              THAN THE EMBEDDED INVESTMENT DATES,
003500*                              ALREADY 4-DIGIT CENTURY - REVIEWED,
003600*                              NO CHANGE NEEDED.
003700*    01/09/02  PLS  CR-0747   MINOR - TIDY UP FILE STATUS TRAPS.
003800*****************************************************************
003900*    CLIENT MASTER MAINTENANCE SERVICE ROUTINE.  CALLED WITH A
004000*    FUNCTION CODE:
004100*        1 = CREATE A NEW CLIENT (DEFAULTS APPLIED - SEE 1000)
004200*        2 = READ ONE CLIENT BY CLIENT-ID (NOT FOUND IS NOT AN
004300*            ERROR)
004400*        3 = READ ALL CLIENTS INTO THE CALLER'S TABLE
004500*        4 = UPDATE (UPSERT BY CLIENT-ID)
004600*        5 = DELETE BY CLIENT-ID
004700*        9 = SEED THE TWO PILOT CLIENTS ON A COLD START
004800*    THIS ROUTINE OPENS AND CLOSES THE CLIENT MASTER ON EVERY
004900*    CALL, SAME CONVENTION AS FUNDSR.
005000*****************************************************************
005100  ENVIRONMENT DIVISION.
005200  CONFIGURATION SECTION.
005300  SOURCE-COMPUTER. FONDOSGFT-HOST.
005400  OBJECT-COMPUTER. FONDOSGFT-HOST.
005500  SPECIAL-NAMES.
005600      C01 IS TOP-OF-FORM.
005700*
005800  INPUT-OUTPUT SECTION.
005900  FILE-CONTROL.
006000      SELECT CLIENT-MASTER ASSIGN TO CLIMAST
006100          ORGANIZATION IS RELATIVE
006200          ACCESS MODE IS SEQUENTIAL
006300          RELATIVE KEY IS WS-CLI-RELKEY
006400          FILE STATUS IS WS-CLI-FILE-STATUS.
006500*
006600  DATA DIVISION.
006700  FILE SECTION.
006800  FD  CLIENT-MASTER
006900      RECORD CONTAINS 1389 CHARACTERS
007000      BLOCK CONTAINS 0 RECORDS.
007100      COPY CLIREC.
007200*
007300  WORKING-STORAGE SECTION.
007400******************************************************
007500*    FILE STATUS WORK AREAS
007600******************************************************
007700  01  WS-CLI-FILE-STATUS             PIC X(02) VALUE SPACES.
007800  01  WS-CLI-FILE-STATUS-R REDEFINES WS-CLI-FILE-STATUS.
007900      05  WS-CLI-STATUS-1             PIC X(01).
008000      05  WS-CLI-STATUS-2             PIC X(01).
008100  01  WS-CLI-RELKEY                  PIC 9(06) COMP VALUE ZERO.
008200  01  WS-CLI-HIGH-RELKEY             PIC 9(06) COMP VALUE ZERO.
008300  01  WS-CLI-TOTAL-COUNT             PIC 9(05) COMP VALUE ZERO.
008400*
008500******************************************************
008600*    SEARCH / MATCH WORK AREAS
008700******************************************************
008800  01  WS-MATCH-RELKEY                PIC 9(06) COMP VALUE ZERO.
008900  01  WS-MATCH-SW                    PIC X(01) VALUE 'N'.
009000      88  WS-MATCH-FOUND                     VALUE 'Y'.
009100      88  WS-MATCH-NOT-FOUND                 VALUE 'N'.
009200*
009300******************************************************
009400*    TABLE-LOAD SUBSCRIPT FOR THE READ-ALL FUNCTION
009500******************************************************
009600  01  WS-TABLE-SUBSCRIPT              PIC 9(05) COMP VALUE ZERO.
009700*
009800******************************************************
009900*    ALTERNATE BYTE VIEW OF THE CLIENT-ID KEY, USED WHEN
010000*    COMPARING A SPACE-FILLED KEY ON A SEED PASS.
010100******************************************************
010200  01  WS-KEY-COMPARE                 PIC X(10) VALUE SPACES.
010300  01  WS-KEY-COMPARE-R REDEFINES WS-KEY-COMPARE.
010400      05  WS-KEY-COMPARE-BYTE         PIC X(01) OCCURS 10 TIMES.
010500*
010600******************************************************
010700*    TWO PILOT CLIENTS - SEED VALUES FOR FUNCTION CODE 9
010800*    (SAME TWO ACCOUNTS THE ORIGINAL PILOT WAS BUILT AROUND).
010900*    TABLE IS BUILT BY MOVE STATEMENTS IN 9005-BUILD-SEED-TABLE
011000*    RATHER THAN BY VALUE CLAUSES - THIS COMPILER WILL NOT LET
011100*    AN OCCURS ENTRY CARRY A DIFFERENT VALUE PER INDEX.
011200******************************************************
011300  01  WS-SEED-TABLE.
011400      05  WS-SEED-ENTRY OCCURS 2 TIMES.
011500          10  WS-SEED-CLIENT-ID        PIC X(10).
011600          10  WS-SEED-FIRST-NAME       PIC X(30).
011700          10  WS-SEED-LAST-NAME        PIC X(30).
011800          10  WS-SEED-CITY             PIC X(30).
011900          10  WS-SEED-NOTIF-PREF       PIC X(05).
012000          10  WS-SEED-PHONE            PIC X(15).
012100          10  WS-SEED-EMAIL            PIC X(50).
012200  01  WS-SEED-SUBSCRIPT              PIC 9(02) COMP VALUE ZERO.
012300*
012400*    ALTERNATE BYTE VIEW - USED BY THE 9999-DUMP-SEED-TABLE
012500*    DIAGNOSTIC PARAGRAPH DURING CR-0515 TESTING.
012600  01  WS-SEED-TABLE-BYTES REDEFINES WS-SEED-TABLE.
012700      05  WS-SEED-BYTE            PIC X(01) OCCURS 340 TIMES.
012800*
012900  LINKAGE SECTION.
013000  01  LK-FUNCTION-CODE               PIC X(01).
013100      88  LK-FUNC-CREATE                      VALUE '1'.
013200      88  LK-FUNC-READ-ONE                    VALUE '2'.
013300      88  LK-FUNC-READ-ALL                    VALUE '3'.
013400      88  LK-FUNC-UPDATE                      VALUE '4'.
013500      88  LK-FUNC-DELETE                      VALUE '5'.
013600      88  LK-FUNC-SEED                        VALUE '9'.
013700  COPY CLIREC REPLACING ==CLI-RECORD== BY ==LK-CLIENT-AREA==.
013800  01  LK-CLIENT-TABLE.
013900      05  LK-CLIENT-ENTRY OCCURS 500 TIMES
014000                              PIC X(1389).
014100  01  LK-CLIENT-TABLE-COUNT          PIC 9(05) COMP.
014200  01  LK-FOUND-SWITCH                PIC X(01).
014300      88  LK-WAS-FOUND                        VALUE 'Y'.
014400  01  LK-DELETED-SWITCH              PIC X(01).
014500      88  LK-WAS-DELETED                      VALUE 'Y'.
014600*
014700  PROCEDURE DIVISION USING LK-FUNCTION-CODE
014800                           LK-CLIENT-AREA
014900                           LK-CLIENT-TABLE
015000                           LK-CLIENT-TABLE-COUNT
015100                           LK-FOUND-SWITCH
015200                           LK-DELETED-SWITCH.
015300*
015400  0000-MAINLINE.
015500      MOVE 'N' TO LK-FOUND-SWITCH.
015600      MOVE 'N' TO LK-DELETED-SWITCH.
015700      OPEN I-O CLIENT-MASTER.
015800      IF WS-CLI-STATUS-1 NOT = '0'
015900          GO TO 0000-EXIT.
016000      IF LK-FUNC-CREATE
016100          PERFORM 1000-CREATE-CLIENT.
016200      IF LK-FUNC-READ-ONE
016300          PERFORM 2000-READ-ONE-CLIENT.
016400      IF LK-FUNC-READ-ALL
016500          PERFORM 3000-READ-ALL-CLIENTS.
016600      IF LK-FUNC-UPDATE
016700          PERFORM 4000-UPDATE-CLIENT.
016800      IF LK-FUNC-DELETE
016900          PERFORM 5000-DELETE-CLIENT.
017000      IF LK-FUNC-SEED
017100          PERFORM 9000-SEED-CLIENT-MASTER.
017200      CLOSE CLIENT-MASTER.
017300  0000-EXIT.
017400      GOBACK.
017500*
017600******************************************************
017700*    FUNCTION 1 - CREATE A NEW CLIENT.  A ZERO BALANCE ON
017800*    THE INCOMING AREA IS TREATED AS "NOT SUPPLIED" AND
017900*    STAMPED WITH THE STANDARD OPENING BALANCE.  A BRAND
018000*    NEW CLIENT ALWAYS STARTS WITH AN EMPTY INVESTMENT LIST,
018100*    WHATEVER THE CALLER PASSED IN.
018200******************************************************
018300  1000-CREATE-CLIENT.
018400      PERFORM 1010-FIND-HIGH-RELKEY THRU 1010-EXIT
018500          UNTIL WS-CLI-STATUS-1 = '1'.
018600      IF CLI-CURRENT-BALANCE OF LK-CLIENT-AREA = ZERO
018700          MOVE 500000.00 TO CLI-CURRENT-BALANCE OF LK-CLIENT-AREA.
018800      MOVE ZERO TO CLI-INVESTMENT-COUNT OF LK-CLIENT-AREA.
018900      ADD 1 TO WS-CLI-HIGH-RELKEY.
019000      MOVE WS-CLI-HIGH-RELKEY TO WS-CLI-RELKEY.
019100      WRITE CLI-RECORD FROM LK-CLIENT-AREA
019200          INVALID KEY
019300              CONTINUE.
019400      MOVE 'Y' TO LK-FOUND-SWITCH.
019500*
019600  1010-FIND-HIGH-RELKEY.
019700      READ CLIENT-MASTER NEXT RECORD.
019800      IF WS-CLI-STATUS-1 NOT = '0'
019900          GO TO 1010-EXIT.
020000      MOVE WS-CLI-RELKEY TO WS-CLI-HIGH-RELKEY.
020100  1010-EXIT.
020200      EXIT.
020300*
020400******************************************************
020500*    FUNCTION 2 - READ ONE CLIENT BY CLIENT-ID.  A MISS IS A
020600*    NORMAL RESULT ON THIS MASTER, NOT AN ERROR - THE CALLER
020700*    TESTS LK-FOUND-SWITCH, NOT A FILE STATUS.
020800******************************************************
020900  2000-READ-ONE-CLIENT.
021000      MOVE ZERO TO WS-CLI-RELKEY.
021100      PERFORM 2010-SCAN-ONE-CLIENT THRU 2010-EXIT
021200          UNTIL WS-CLI-STATUS-1 = '1' OR LK-WAS-FOUND.
021300*
021400  2010-SCAN-ONE-CLIENT.
021500      READ CLIENT-MASTER NEXT RECORD.
021600      IF WS-CLI-STATUS-1 NOT = '0'
021700          GO TO 2010-EXIT.
021800      IF CLI-CLIENT-ID OF CLI-RECORD OF CLIENT-MASTER
021900              NOT = CLI-CLIENT-ID OF LK-CLIENT-AREA
022000          GO TO 2010-EXIT.
022100      MOVE 'Y' TO LK-FOUND-SWITCH.
022200      MOVE CLI-RECORD OF CLIENT-MASTER TO LK-CLIENT-AREA.
022300  2010-EXIT.
022400      EXIT.
022500*
022600******************************************************
022700*    FUNCTION 3 - READ ALL CLIENTS INTO THE CALLER'S TABLE.
022800*    USED BY THE MONTHLY CLIENT ROSTER REPORT.
022900******************************************************
023000  3000-READ-ALL-CLIENTS.
023100      MOVE ZERO TO WS-TABLE-SUBSCRIPT.
023200      PERFORM 3010-LOAD-ONE-CLIENT THRU 3010-EXIT
023300          UNTIL WS-CLI-STATUS-1 = '1'.
023400      MOVE WS-TABLE-SUBSCRIPT TO LK-CLIENT-TABLE-COUNT.
023500*
023600  3010-LOAD-ONE-CLIENT.
023700      READ CLIENT-MASTER NEXT RECORD.
023800      IF WS-CLI-STATUS-1 NOT = '0'
023900          GO TO 3010-EXIT.
024000      ADD 1 TO WS-TABLE-SUBSCRIPT.
024100      IF WS-TABLE-SUBSCRIPT > 500
024200          GO TO 3010-EXIT.
024300      MOVE CLI-RECORD OF CLIENT-MASTER
024400          TO LK-CLIENT-ENTRY(WS-TABLE-SUBSCRIPT).
024500  3010-EXIT.
024600      EXIT.
024700*
024800******************************************************
024900*    FUNCTION 4 - UPDATE (UPSERT BY CLIENT-ID).  A MATCHING
025000*    CLIENT-ID IS REWRITTEN IN PLACE; NO MATCH IS APPENDED AS
025100*    A NEW RECORD - THE UNDERLYING STORE IS UPSERT-BY-KEY.
025200******************************************************
025300  4000-UPDATE-CLIENT.
025400      MOVE 'N' TO WS-MATCH-SW.
025500      MOVE ZERO TO WS-CLI-RELKEY.
025600      MOVE ZERO TO WS-CLI-HIGH-RELKEY.
025700      PERFORM 4010-SCAN-FOR-MATCH THRU 4010-EXIT
025800          UNTIL WS-CLI-STATUS-1 = '1'.
025900      IF WS-MATCH-FOUND
026000          MOVE WS-MATCH-RELKEY TO WS-CLI-RELKEY
026100          REWRITE CLI-RECORD FROM LK-CLIENT-AREA
026200              INVALID KEY
026300                  CONTINUE
026400      ELSE
026500          ADD 1 TO WS-CLI-HIGH-RELKEY
026600          MOVE WS-CLI-HIGH-RELKEY TO WS-CLI-RELKEY
026700          WRITE CLI-RECORD FROM LK-CLIENT-AREA
026800              INVALID KEY
026900                  CONTINUE.
027000      MOVE 'Y' TO LK-FOUND-SWITCH.
027100*
027200  4010-SCAN-FOR-MATCH.
027300      READ CLIENT-MASTER NEXT RECORD.
027400      IF WS-CLI-STATUS-1 NOT = '0'
027500          GO TO 4010-EXIT.
027600      MOVE WS-CLI-RELKEY TO WS-CLI-HIGH-RELKEY.
027700      IF CLI-CLIENT-ID OF CLI-RECORD OF CLIENT-MASTER
027800              = CLI-CLIENT-ID OF LK-CLIENT-AREA
027900          MOVE 'Y' TO WS-MATCH-SW
028000          MOVE WS-CLI-RELKEY TO WS-MATCH-RELKEY.
028100  4010-EXIT.
028200      EXIT.
028300*
028400******************************************************
028500*    FUNCTION 5 - DELETE BY CLIENT-ID.  CALLER GETS BACK
028600*    WHETHER A RECORD WAS ACTUALLY REMOVED.
028700******************************************************
028800  5000-DELETE-CLIENT.
028900      MOVE 'N' TO WS-MATCH-SW.
029000      MOVE ZERO TO WS-CLI-RELKEY.
029100      PERFORM 5010-SCAN-FOR-MATCH THRU 5010-EXIT
029200          UNTIL WS-CLI-STATUS-1 = '1' OR WS-MATCH-FOUND.
029300      IF WS-MATCH-FOUND
029400          MOVE WS-MATCH-RELKEY TO WS-CLI-RELKEY
029500          DELETE CLIENT-MASTER
029600              INVALID KEY
029700                  CONTINUE
029800          MOVE 'Y' TO LK-DELETED-SWITCH.
029900*
030000  5010-SCAN-FOR-MATCH.
030100      READ CLIENT-MASTER NEXT RECORD.
030200      IF WS-CLI-STATUS-1 NOT = '0'
030300          GO TO 5010-EXIT.
030400      IF CLI-CLIENT-ID OF CLI-RECORD OF CLIENT-MASTER
030500              = CLI-CLIENT-ID OF LK-CLIENT-AREA
030600          MOVE 'Y' TO WS-MATCH-SW
030700          MOVE WS-CLI-RELKEY TO WS-MATCH-RELKEY.
030800  5010-EXIT.
030900      EXIT.
031000*
031100******************************************************
031200*    FUNCTION 9 - SEED THE TWO PILOT CLIENTS.  USED ONLY ON
031300*    A COLD START WHEN CLIENT-MASTER HAS NO RECORDS YET.
031400******************************************************
031500  9000-SEED-CLIENT-MASTER.
031600      MOVE ZERO TO WS-CLI-TOTAL-COUNT.
031700      MOVE ZERO TO WS-CLI-RELKEY.
031800      PERFORM 9001-COUNT-ONE-CLIENT THRU 9001-EXIT
031900          UNTIL WS-CLI-STATUS-1 = '1'.
032000      IF WS-CLI-TOTAL-COUNT NOT = ZERO
032100          GO TO 9000-EXIT.
032200      PERFORM 9005-BUILD-SEED-TABLE.
032300      MOVE 1 TO WS-SEED-SUBSCRIPT.
032400      MOVE ZERO TO WS-CLI-RELKEY.
032500      PERFORM 9010-SEED-ONE-CLIENT THRU 9010-EXIT
032600          UNTIL WS-SEED-SUBSCRIPT > 2.
032700  9000-EXIT.
032800      EXIT.
032900*
033000  9001-COUNT-ONE-CLIENT.
033100      READ CLIENT-MASTER NEXT RECORD.
033200      IF WS-CLI-STATUS-1 NOT = '0'
033300          GO TO 9001-EXIT.
033400      ADD 1 TO WS-CLI-TOTAL-COUNT.
033500  9001-EXIT.
033600      EXIT.
033700*
033800*    THE TWO PILOT CLIENTS.  IDS, NAMES AND CONTACT DATA
033900*    LOCKED DOWN PER THE 06/30/95 AUDIT MEMO (CR-0515) - DO
034000*    NOT ADD OR REORDER ENTRIES WITHOUT A NEW REQUEST NUMBER.
034100  9005-BUILD-SEED-TABLE.
034200      MOVE 'CLIENTE001'              TO WS-SEED-CLIENT-ID(1).
034300      MOVE 'Juan'                    TO WS-SEED-FIRST-NAME(1).
034400      MOVE 'Perez'                   TO WS-SEED-LAST-NAME(1).
034500      MOVE 'BOGOTA'                  TO WS-SEED-CITY(1).
034600      MOVE 'EMAIL'                   TO WS-SEED-NOTIF-PREF(1).
034700      MOVE '573001234567'            TO WS-SEED-PHONE(1).
034800      MOVE 'juan.perez@example.com'  TO WS-SEED-EMAIL(1).
034900      MOVE 'CLIENTE002'              TO WS-SEED-CLIENT-ID(2).
035000      MOVE 'Maria'                   TO WS-SEED-FIRST-NAME(2).
035100      MOVE 'Gomez'                   TO WS-SEED-LAST-NAME(2).
035200      MOVE 'MEDELLIN'                TO WS-SEED-CITY(2).
035300      MOVE 'SMS  '                   TO WS-SEED-NOTIF-PREF(2).
035400      MOVE '573109876543'            TO WS-SEED-PHONE(2).
035500      MOVE 'maria.gomez@example.com' TO WS-SEED-EMAIL(2).
035600*
035700  9010-SEED-ONE-CLIENT.
035800      ADD 1 TO WS-CLI-RELKEY.
035900      MOVE SPACES TO CLI-RECORD.
036000      MOVE WS-SEED-CLIENT-ID(WS-SEED-SUBSCRIPT)  TO CLI-CLIENT-ID.
036100      MOVE WS-SEED-FIRST-NAME(WS-SEED-SUBSCRIPT)
036200          TO CLI-FIRST-NAME.
036300      MOVE WS-SEED-LAST-NAME(WS-SEED-SUBSCRIPT)  TO CLI-LAST-NAME.
036400      MOVE WS-SEED-CITY(WS-SEED-SUBSCRIPT)       TO CLI-CITY.
036500      MOVE 500000.00
036600          TO CLI-CURRENT-BALANCE.
036700      MOVE WS-SEED-NOTIF-PREF(WS-SEED-SUBSCRIPT)
036800          TO CLI-NOTIF-PREFERENCE.
036900      MOVE WS-SEED-PHONE(WS-SEED-SUBSCRIPT)
037000          TO CLI-PHONE-NUMBER.
037100      MOVE WS-SEED-EMAIL(WS-SEED-SUBSCRIPT)      TO CLI-EMAIL.
037200      MOVE ZERO
037300          TO CLI-INVESTMENT-COUNT.
037400      WRITE CLI-RECORD
037500          INVALID KEY
037600              CONTINUE.
037700      ADD 1 TO WS-SEED-SUBSCRIPT.
037800  9010-EXIT.
037900      EXIT.
038000 
