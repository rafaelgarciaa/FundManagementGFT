000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     SUBSCSR.
000300 AUTHOR.         R MARTINEZ.
000400 INSTALLATION.   FONDOSGFT DATA CENTER.
000500 DATE-WRITTEN.   03/14/1989.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*    CHANGE LOG
001100*    ----------
001200*    03/14/89  RMM  ORIG-001  INITIAL VERSION - POST A FUND
001300*                              SUBSCRIPTION AGAINST THE CLIENT
001400*                              MASTER, CALLED FROM POSTRUN.
001500*    09/02/89  RMM  CR-0114   VALIDATE MINIMUM SUBSCRIPTION
001600*                              AMOUNT AGAINST FUNDSR LOOKUP.
001700*    01/22/90  DKT  CR-0179   ADD DUPLICATE-INVESTMENT CHECK -
001800*                              ONE ACTIVE INVESTMENT PER FUND.
001900*    07/11/90  DKT  CR-0233   REWRITE CLIENT-MASTER BEFORE THE
002000*                              LEDGER WRITE SO A REWRITE FAILURE
002100*                              LEAVES NO ORPHAN TRANSACTION.
002200*    04/03/91  PLS  CR-0301   ROUTE CONFIRMATION THROUGH NOTFSR
002300*                              INSTEAD OF DIRECT USERLOG CALLS.
002400*    11/19/92  PLS  CR-0388   CLIENT-MASTER CONVERTED FROM ISAM
002500*                              TO RELATIVE + IN-MEMORY SEARCH ALL
002600*                              TABLE (NO ISAM HANDLER ON BOX).
002700*    02/08/94  DKT  CR-0455   BALANCE-BEFORE/AFTER SNAPSHOT ADDED
002800*                              TO THE LEDGER RECORD PER AUDIT.
002900*    06/30/95  RMM  CR-0512   STOP-ON-FIRST-FAILURE VALIDATION
003000*                              ORDER LOCKED DOWN PER AUDIT MEMO.
003100*    10/14/96  DKT  CR-0570   WIDEN CLI-INVESTMENTS TO 10 ENTRIES.
003200*    03/02/98  PLS  CR-0611   ELIMINATE HARD-CODED FUND TABLE -
003300*                              READ FUND-MASTER VIA FUNDSR.
003400*    12/09/98  RMM  Y2K-014   TXN-DATE/TXN-TIME MOVED TO 4-DIGIT
003500*                              CENTURY FORM (WAS 2-DIGIT YY) FOR
003600*                              Y2K COMPLIANCE. LEDGER RESTATED.
003700*    05/17/99  RMM  Y2K-014B  VERIFIED CENTURY ROLLOVER ON WS
003800*                              DATE-STAMP LOGIC - NO FURTHER CHG.
003900*    08/23/00  DKT  CR-0699   BUSINESS-TRANSACTION-ID NOW A
004000*                              36-BYTE GUID STRING SUPPLIED BY THE
004100*                              CALLER (WAS A LOCAL SEQUENCE NBR).
004200*    01/09/02  PLS  CR-0744   MINOR - TIDY UP FILE STATUS TRAPS.
004300*****************************************************************
004400*    THIS ROUTINE POSTS ONE FUND SUBSCRIPTION REQUEST.  CALLED BY
004500*    POSTRUN, ONE REQUEST AT A TIME, WITH THE CLIENT ID, FUND ID
004600*    AND SUBSCRIPTION AMOUNT ON THE LINKAGE RECORD BELOW.  ON A
004700*    SUCCESSFUL POST THE CLIENT MASTER IS REWRITTEN, A LEDGER
004800*    ENTRY IS APPENDED AND A CONFIRMATION NOTIFICATION IS ROUTED
004900*    THROUGH NOTFSR.  ON A VALIDATION FAILURE NOTHING IS WRITTEN.
005000*****************************************************************
005100  ENVIRONMENT DIVISION.
005200  CONFIGURATION SECTION.
005300  SOURCE-COMPUTER. FONDOSGFT-HOST.
005400  OBJECT-COMPUTER. FONDOSGFT-HOST.
005500  SPECIAL-NAMES.
005600      C01 IS TOP-OF-FORM.
005700*
005800  INPUT-OUTPUT SECTION.
005900  FILE-CONTROL.
006000      SELECT CLIENT-MASTER ASSIGN TO CLIMAST
006100          ORGANIZATION IS RELATIVE
006200          ACCESS MODE IS SEQUENTIAL
006300          RELATIVE KEY IS WS-CLI-RELKEY
006400          FILE STATUS IS WS-CLI-FILE-STATUS.
006500      SELECT TXN-LEDGER ASSIGN TO TXNLEDG
006600          ORGANIZATION IS LINE SEQUENTIAL
006700          FILE STATUS IS WS-TXN-FILE-STATUS.
006800*
006900  DATA DIVISION.
007000  FILE SECTION.
007100  FD  CLIENT-MASTER
007200      RECORD CONTAINS 1389 CHARACTERS
007300      BLOCK CONTAINS 0 RECORDS.
007400      COPY CLIREC.
007500*
007600  FD  TXN-LEDGER
007700      RECORD CONTAINS 317 CHARACTERS
007800      BLOCK CONTAINS 0 RECORDS
007900      RECORDING MODE IS F.
008000      COPY TXNREC.
008100*
008200  WORKING-STORAGE SECTION.
008300******************************************************
008400*    FILE STATUS WORK AREAS
008500******************************************************
008600  01  WS-CLI-FILE-STATUS             PIC X(02) VALUE SPACES.
008700  01  WS-CLI-FILE-STATUS-R REDEFINES WS-CLI-FILE-STATUS.
008800      05  WS-CLI-STATUS-1             PIC X(01).
008900      05  WS-CLI-STATUS-2             PIC X(01).
009000  01  WS-TXN-FILE-STATUS             PIC X(02) VALUE SPACES.
009100  01  WS-CLI-RELKEY                  PIC 9(06) COMP VALUE ZERO.
009200*
009300******************************************************
009400*    CLIENT MASTER IN-MEMORY TABLE (SEARCH ALL SUBSTITUTE
009500*    FOR THE ISAM HANDLER THIS BOX DOES NOT HAVE)
009600******************************************************
009700  01  WS-CLIENT-TABLE.
009800      05  WS-CLIENT-ENTRY OCCURS 500 TIMES
009900                          ASCENDING KEY IS WS-CLI-KEY
010000                          INDEXED BY WS-CLI-IDX.
010100          10  WS-CLI-KEY              PIC X(10).
010200          10  WS-CLI-BODY             PIC X(1389).
010300  01  WS-CLIENT-TABLE-KEYS REDEFINES WS-CLIENT-TABLE.
010400      05  WS-CLI-KEY-ENTRY OCCURS 500 TIMES PIC X(10).
010500  01  WS-CLIENT-COUNT                PIC 9(05) COMP VALUE ZERO.
010600  01  WS-CLI-FOUND-SW                PIC X(01) VALUE 'N'.
010700      88  WS-CLI-FOUND                       VALUE 'Y'.
010800      88  WS-CLI-NOT-FOUND                    VALUE 'N'.
010900*
011000******************************************************
011100*    FUND LOOKUP RESULT - RETURNED BY FUNDSR
011200******************************************************
011300  COPY FNDREC.
011400  01  WS-FUND-FOUND-SW                PIC X(01) VALUE 'N'.
011500      88  WS-FUND-FOUND                       VALUE 'Y'.
011600      88  WS-FUND-NOT-FOUND                   VALUE 'N'.
011700  01  WS-FUND-FUNCTION-CODE           PIC X(01) VALUE '1'.
011800*
011900******************************************************
012000*    DATE/TIME STAMP FOR THIS POSTING
012100******************************************************
012200  01  WS-SYSTEM-DATE-TIME.
012300      05  WS-SYS-DATE                 PIC 9(08).
012400      05  WS-SYS-TIME                 PIC 9(06).
012500  01  WS-SYSTEM-DATE-TIME-R REDEFINES WS-SYSTEM-DATE-TIME.
012600      05  WS-SYS-CCYY                 PIC 9(04).
012700      05  WS-SYS-MM                   PIC 9(02).
012800      05  WS-SYS-DD                   PIC 9(02).
012900      05  WS-SYS-HH                   PIC 9(02).
013000      05  WS-SYS-MN                   PIC 9(02).
013100      05  WS-SYS-SS                   PIC 9(02).
013200*
013300******************************************************
013400*    VALIDATION / ERROR WORK AREAS
013500******************************************************
013600  01  WS-REJECT-SW                    PIC X(01) VALUE 'N'.
013700      88  WS-REQUEST-REJECTED                 VALUE 'Y'.
013800  01  WS-ERROR-MESSAGE                PIC X(120) VALUE SPACES.
013900  01  WS-BALANCE-BEFORE               PIC S9(11)V99 COMP-3.
014000  01  WS-BALANCE-AFTER                PIC S9(11)V99 COMP-3.
014100  01  WS-SUBSCRIPT                    PIC 9(03) COMP VALUE ZERO.
014200  01  WS-GENERATED-TXN-ID             PIC X(36) VALUE SPACES.
014300*
014400******************************************************
014500*    NOTIFICATION WORK AREA (PASSED TO NOTFSR)
014600******************************************************
014700  COPY NOTFREC.
014800  01  WS-BALANCE-TEXT                 PIC ZZZ,ZZZ,ZZ9.99.
014900  01  WS-AMOUNT-TEXT                  PIC ZZZ,ZZZ,ZZ9.99.
015000*
015100  LINKAGE SECTION.
015200  01  LK-SUBSCRIBE-REQUEST.
015300      05  LK-CLIENT-ID                PIC X(10).
015400      05  LK-FUND-ID                  PIC X(10).
015500      05  LK-AMOUNT                   PIC S9(11)V99 COMP-3.
015600      05  LK-REJECT-SWITCH            PIC X(01).
015700          88  LK-WAS-REJECTED                 VALUE 'Y'.
015800      05  LK-ERROR-MESSAGE            PIC X(120).
015900*
016000  PROCEDURE DIVISION USING LK-SUBSCRIBE-REQUEST.
016100*
016200  0000-MAINLINE.
016300      PERFORM 0100-INITIALIZE.
016400      PERFORM 1000-SUBSCRIBE-FUND.
016500      PERFORM 0900-TERMINATE.
016600      GOBACK.
016700*
016800******************************************************
016900*    OPEN THE MASTER, PULL IT INTO THE SEARCH-ALL TABLE
017000******************************************************
017100  0100-INITIALIZE.
017200      MOVE SPACES TO WS-ERROR-MESSAGE.
017300      MOVE 'N' TO WS-REJECT-SW.
017400      MOVE 'N' TO WS-CLI-FOUND-SW.
017500      MOVE ZERO TO WS-CLIENT-COUNT.
017600      ACCEPT WS-SYS-DATE FROM DATE YYYYMMDD.
017700      ACCEPT WS-SYS-TIME FROM TIME.
017800      OPEN I-O CLIENT-MASTER.
017900      IF WS-CLI-STATUS-1 NOT = '0'
018000          MOVE 'Y' TO WS-REJECT-SW
018100          MOVE 'Unable to open client master' TO WS-ERROR-MESSAGE
018200      ELSE
018300          PERFORM 0110-LOAD-CLIENT-TABLE.
018400*
018500  0110-LOAD-CLIENT-TABLE.
018600      MOVE 1 TO WS-CLI-RELKEY.
018700      PERFORM 0120-LOAD-ONE-CLIENT THRU 0120-EXIT
018800          UNTIL WS-CLI-STATUS-1 = '1'.
018900*
019000  0120-LOAD-ONE-CLIENT.
019100      READ CLIENT-MASTER NEXT RECORD.
019200      IF WS-CLI-STATUS-1 NOT = '0'
019300          GO TO 0120-EXIT.
019400      ADD 1 TO WS-CLIENT-COUNT.
019500      MOVE CLI-CLIENT-ID TO WS-CLI-KEY(WS-CLIENT-COUNT).
019600      MOVE CLI-RECORD TO WS-CLI-BODY(WS-CLIENT-COUNT).
019700  0120-EXIT.
019800      EXIT.
019900*
020000******************************************************
020100*    §1 SUBSCRIPTION VALIDATION, IN ORDER, FIRST FAILURE WINS
020200******************************************************
020300  1000-SUBSCRIBE-FUND.
020400      IF NOT WS-REQUEST-REJECTED
020500          PERFORM 1100-VALIDATE-CLIENT-EXISTS.
020600      IF NOT WS-REQUEST-REJECTED
020700          PERFORM 1200-VALIDATE-FUND-EXISTS.
020800      IF NOT WS-REQUEST-REJECTED
020900          PERFORM 1300-VALIDATE-MINIMUM-AMOUNT.
021000      IF NOT WS-REQUEST-REJECTED
021100          PERFORM 1400-VALIDATE-BALANCE.
021200      IF NOT WS-REQUEST-REJECTED
021300          PERFORM 1500-VALIDATE-NOT-DUPLICATE.
021400      IF NOT WS-REQUEST-REJECTED
021500          PERFORM 1600-POST-SUBSCRIPTION.
021600      PERFORM 1900-RETURN-RESULT.
021700*
021800  1100-VALIDATE-CLIENT-EXISTS.
021900      SET WS-CLI-IDX TO 1.
022000      SEARCH ALL WS-CLIENT-ENTRY
022100          AT END
022200              MOVE 'Y' TO WS-REJECT-SW
022300              MOVE 'Client not found' TO WS-ERROR-MESSAGE
022400          WHEN WS-CLI-KEY(WS-CLI-IDX) = LK-CLIENT-ID
022500              SET WS-CLI-FOUND TO TRUE
022600              MOVE WS-CLI-BODY(WS-CLI-IDX) TO CLI-RECORD.
022700*
022800  1200-VALIDATE-FUND-EXISTS.
022900      MOVE '1' TO WS-FUND-FUNCTION-CODE.
023000      MOVE LK-FUND-ID TO FND-FUND-ID.
023100      CALL 'FUNDSR' USING WS-FUND-FUNCTION-CODE
023200                          FND-RECORD
023300                          WS-FUND-FOUND-SW.
023400      IF WS-FUND-NOT-FOUND
023500          MOVE 'Y' TO WS-REJECT-SW
023600          MOVE 'Fund not found' TO WS-ERROR-MESSAGE.
023700*
023800  1300-VALIDATE-MINIMUM-AMOUNT.
023900      IF LK-AMOUNT < FND-MINIMUM-SUBSCRIPTION-AMOUNT
024000          MOVE 'Y' TO WS-REJECT-SW
024100          MOVE 'Amount below fund minimum' TO WS-ERROR-MESSAGE.
024200*
024300  1400-VALIDATE-BALANCE.
024400      IF CLI-CURRENT-BALANCE < LK-AMOUNT
024500          MOVE 'Y' TO WS-REJECT-SW
024600          MOVE 'Insufficient balance' TO WS-ERROR-MESSAGE.
024700*
024800  1500-VALIDATE-NOT-DUPLICATE.
024900      MOVE 1 TO WS-SUBSCRIPT.
025000      PERFORM 1510-CHECK-ONE-INVESTMENT THRU 1510-EXIT
025100          UNTIL WS-SUBSCRIPT > CLI-INVESTMENT-COUNT.
025200*
025300  1510-CHECK-ONE-INVESTMENT.
025400      IF CLI-INV-FUND-ID(WS-SUBSCRIPT) NOT = LK-FUND-ID
025500          GO TO 1510-BUMP.
025600      MOVE 'Y' TO WS-REJECT-SW.
025700      MOVE 'Client already subscribed to fund'
025800          TO WS-ERROR-MESSAGE.
025900      MOVE 99 TO WS-SUBSCRIPT.
026000      GO TO 1510-EXIT.
026100  1510-BUMP.
026200      ADD 1 TO WS-SUBSCRIPT.
026300  1510-EXIT.
026400      EXIT.
026500*
026600******************************************************
026700*    ON SUCCESS: UPDATE BALANCE, APPEND INVESTMENT ENTRY,
026800*    REWRITE CLIENT, APPEND LEDGER, ROUTE NOTIFICATION
026900******************************************************
027000  1600-POST-SUBSCRIPTION.
027100      MOVE CLI-CURRENT-BALANCE TO WS-BALANCE-BEFORE.
027200      COMPUTE CLI-CURRENT-BALANCE =
027300              CLI-CURRENT-BALANCE - LK-AMOUNT.
027400      MOVE CLI-CURRENT-BALANCE TO WS-BALANCE-AFTER.
027500      ADD 1 TO CLI-INVESTMENT-COUNT.
027600      MOVE CLI-INVESTMENT-COUNT TO WS-SUBSCRIPT.
027700      MOVE LK-FUND-ID TO CLI-INV-FUND-ID(WS-SUBSCRIPT).
027800      MOVE FND-FUND-NAME
027900                             TO CLI-INV-FUND-NAME(WS-SUBSCRIPT).
028000      MOVE LK-AMOUNT TO CLI-INV-INITIAL-AMOUNT(WS-SUBSCRIPT).
028100      MOVE LK-AMOUNT TO CLI-INV-CURRENT-AMOUNT(WS-SUBSCRIPT).
028200      MOVE WS-SYS-DATE TO CLI-INV-SUBSCRIPTION-DATE(WS-SUBSCRIPT).
028300      MOVE WS-SYS-TIME TO CLI-INV-SUBSCRIPTION-TIME(WS-SUBSCRIPT).
028400      PERFORM 1650-GENERATE-BUSINESS-ID.
028500      MOVE WS-GENERATED-TXN-ID TO
028600              CLI-INV-TRANSACTION-ID(WS-SUBSCRIPT).
028700      PERFORM 1700-REWRITE-CLIENT.
028800      IF NOT WS-REQUEST-REJECTED
028900          PERFORM 1800-WRITE-LEDGER-ENTRY
029000          PERFORM 1850-SEND-CONFIRMATION.
029100*
029200  1650-GENERATE-BUSINESS-ID.
029300      STRING 'TXN-' WS-SYS-DATE WS-SYS-TIME '-' LK-CLIENT-ID
029400          DELIMITED BY SIZE INTO WS-GENERATED-TXN-ID.
029500*
029600  1700-REWRITE-CLIENT.
029700      REWRITE CLI-RECORD.
029800      IF WS-CLI-STATUS-1 NOT = '0'
029900          MOVE 'Y' TO WS-REJECT-SW
030000          MOVE 'Unable to rewrite client master'
030100              TO WS-ERROR-MESSAGE.
030200*
030300  1800-WRITE-LEDGER-ENTRY.
030400      MOVE WS-GENERATED-TXN-ID TO TXN-ID OF TXN-RECORD.
030500      MOVE WS-GENERATED-TXN-ID TO TXN-BUSINESS-ID OF TXN-RECORD.
030600      MOVE LK-CLIENT-ID TO TXN-CLIENT-ID OF TXN-RECORD.
030700      MOVE LK-FUND-ID TO TXN-FUND-ID OF TXN-RECORD.
030800      MOVE FND-FUND-NAME
030900                             TO TXN-FUND-NAME OF TXN-RECORD.
031000      MOVE 'SUSCRIPTION' TO TXN-TYPE OF TXN-RECORD.
031100      MOVE LK-AMOUNT TO TXN-AMOUNT OF TXN-RECORD.
031200      MOVE WS-SYS-DATE TO TXN-DATE OF TXN-RECORD.
031300      MOVE WS-SYS-TIME TO TXN-TIME OF TXN-RECORD.
031400      MOVE WS-BALANCE-BEFORE TO
031500              TXN-CLIENT-BALANCE-BEFORE OF TXN-RECORD.
031600      MOVE WS-BALANCE-AFTER TO
031700              TXN-CLIENT-BALANCE-AFTER OF TXN-RECORD.
031800      MOVE 'COMPLETED' TO TXN-STATUS OF TXN-RECORD.
031900      MOVE SPACES TO TXN-ERROR-MESSAGE OF TXN-RECORD.
032000      OPEN EXTEND TXN-LEDGER.
032100      WRITE TXN-RECORD.
032200      CLOSE TXN-LEDGER.
032300*
032400  1850-SEND-CONFIRMATION.
032500      MOVE SPACES TO NOTF-REQUEST.
032600      MOVE CLI-NOTIF-PREFERENCE TO NOTF-TYPE.
032700      IF CLI-NOTIF-IS-EMAIL AND CLI-EMAIL NOT = SPACES
032800          MOVE CLI-EMAIL TO NOTF-ADDRESSEE
032900      ELSE
033000          IF CLI-NOTIF-IS-SMS AND CLI-PHONE-NUMBER NOT = SPACES
033100              MOVE CLI-PHONE-NUMBER TO
033200                      NOTF-ADDRESSEE
033300          ELSE
033400              MOVE SPACES TO NOTF-ADDRESSEE.
033500      MOVE 'Fund Subscription Confirmation' TO
033600              NOTF-SUBJECT.
033700      MOVE LK-AMOUNT TO WS-AMOUNT-TEXT.
033800      MOVE WS-BALANCE-AFTER TO WS-BALANCE-TEXT.
033900      STRING 'Dear ' CLI-FIRST-NAME ' ' CLI-LAST-NAME
034000          ', your subscription to fund '
034100          FND-FUND-NAME
034200          ' has been successful for an amount of COP '
034300          WS-AMOUNT-TEXT '. Your new available balance is COP '
034400          WS-BALANCE-TEXT '.'
034500          DELIMITED BY SIZE INTO NOTF-MESSAGE.
034600      CALL 'NOTFSR' USING NOTF-REQUEST.
034700*
034800  1900-RETURN-RESULT.
034900      MOVE WS-REJECT-SW TO LK-REJECT-SWITCH.
035000      MOVE WS-ERROR-MESSAGE TO LK-ERROR-MESSAGE.
035100*
035200  0900-TERMINATE.
035300      CLOSE CLIENT-MASTER.
035400 
