000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     GTXNSR.
000300 AUTHOR.         R MARTINEZ.
000400 INSTALLATION.   FONDOSGFT DATA CENTER.
000500 DATE-WRITTEN.   05/08/1989.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*    CHANGE LOG
001100*    ----------
001200*    05/08/89  RMM  ORIG-008  INITIAL VERSION - GENERIC LEDGER
001300*                              POSTING FOR CALLERS OTHER THAN THE
001400*                              SUBSCRIBE/CANCEL FLOWS (A FUTURE
001500*                              INTEREST-CREDIT OR FEE BATCH).
001600*    10/14/89  DKT  CR-0121   DEFAULT THE BUSINESS ID WHEN THE
001700*                              CALLER LEAVES IT BLANK.
001800*    02/19/90  RMM  CR-0186   DEFAULT DATE/TIME WHEN THE CALLER
001900*                              LEAVES THEM BLANK OR ZERO.
002000*    12/07/92  PLS  CR-0394   REJECT A BLANK TRANSACTION AREA
002100*                              RATHER THAN WRITE AN EMPTY LEDGER
002200*                              LINE.
002300*    03/11/95  RMM  CR-0518   LEDGER RECORD WIDTH CONFIRMED AT 317
002400*                              CHARACTERS AFTER THE RELATIVE-FILE
002500*                              CUTOVER ELSEWHERE IN THE SYSTEM.
002600*    12/09/98  RMM  Y2K-014   DATE STAMP MOVED TO A 4-DIGIT
002700*                              CENTURY (WAS 2) - SEE WS-SYS-DATE.
002800*    01/09/02  PLS  CR-0751   MINOR - TIDY UP FILE STATUS TRAPS.
002850*    04/09/02  DKT  CR-0760   THE 1000/1100 PERFORMS OF THE
002860*                              REJECT PATHS HAD NO THRU RANGE, SO
002870*                              GO TO 1000-EXIT / 1100-EXIT FELL
002880*                              THROUGH INTO THE NEXT PARAGRAPHS
002890*                              INSTEAD OF RETURNING - A BLANK
002895*                              AREA COULD STILL GET WRITTEN.
002896*                              ADDED THE MISSING THRU RANGES.
002900*****************************************************************
003000*    GENERIC TRANSACTION-LEDGER POSTING SERVICE.  A CALLER HANDS
003100*    THIS ROUTINE AN ALREADY-BUILT TRANSACTION RECORD (EVERY FIELD
003200*    EXCEPT POSSIBLY TXN-BUSINESS-ID / TXN-DATE / TXN-TIME ALREADY
003300*    FILLED IN) AND THIS ROUTINE:
003400*        - DEFAULTS TXN-BUSINESS-ID IF THE CALLER LEFT IT BLANK.
003500*        - DEFAULTS TXN-DATE/TXN-TIME TO THE CURRENT DATE/TIME IF
003600*          THE CALLER LEFT THEM BLANK OR ZERO.
003700*        - APPENDS THE RECORD TO THE TRANSACTION LEDGER.
003800*    A COMPLETELY BLANK TRANSACTION AREA IS REJECTED - NOTHING IS
003900*    WRITTEN AND THE REJECT SWITCH IS RAISED FOR THE CALLER.
004000*****************************************************************
004100  ENVIRONMENT DIVISION.
004200  CONFIGURATION SECTION.
004300  SOURCE-COMPUTER. FONDOSGFT-HOST.
004400  OBJECT-COMPUTER. FONDOSGFT-HOST.
004500  SPECIAL-NAMES.
004600      C01 IS TOP-OF-FORM.
004700*
004800  INPUT-OUTPUT SECTION.
004900  FILE-CONTROL.
005000      SELECT TXN-LEDGER ASSIGN TO TXNLDGR
005100          ORGANIZATION IS LINE SEQUENTIAL
005200          FILE STATUS IS WS-TXN-FILE-STATUS.
005300*
005400  DATA DIVISION.
005500  FILE SECTION.
005600  FD  TXN-LEDGER
005700      RECORD CONTAINS 317 CHARACTERS
005800      BLOCK CONTAINS 0 RECORDS
005900      RECORDING MODE IS F.
006000      COPY TXNREC.
006100*
006200  WORKING-STORAGE SECTION.
006300******************************************************
006400*    FILE STATUS WORK AREA
006500******************************************************
006600  01  WS-TXN-FILE-STATUS              PIC X(02) VALUE SPACES.
006700  01  WS-TXN-FILE-STATUS-R REDEFINES WS-TXN-FILE-STATUS.
006800      05  WS-TXN-STATUS-1              PIC X(01).
006900      05  WS-TXN-STATUS-2              PIC X(01).
007000*
007100******************************************************
007200*    CURRENT DATE/TIME FOR DEFAULTING
007300******************************************************
007400  01  WS-SYS-DATE                     PIC 9(08).
007500  01  WS-SYS-DATE-R REDEFINES WS-SYS-DATE.
007600      05  WS-SYS-DATE-CCYY             PIC 9(04).
007700      05  WS-SYS-DATE-MM               PIC 9(02).
007800      05  WS-SYS-DATE-DD               PIC 9(02).
007900  01  WS-SYS-TIME                     PIC 9(06).
008000*
008100******************************************************
008200*    GENERATED BUSINESS ID WORK AREA
008300******************************************************
008400  01  WS-GENERATED-TXN-ID             PIC X(36) VALUE SPACES.
008500  01  WS-GENERATED-TXN-ID-R REDEFINES WS-GENERATED-TXN-ID.
008600      05  WS-GEN-ID-PREFIX             PIC X(04).
008700      05  WS-GEN-ID-STAMP              PIC X(14).
008800      05  WS-GEN-ID-DASH               PIC X(01).
008900      05  WS-GEN-ID-CLIENT             PIC X(10).
009000      05  FILLER                       PIC X(07).
009100*
009200******************************************************
009300*    REJECT SWITCH - RAISED WHEN THE TRANSACTION AREA
009400*    PASSED BY THE CALLER IS ENTIRELY BLANK.
009500******************************************************
009600  01  WS-BLANK-AREA-SW                PIC X(01) VALUE 'N'.
009700      88  WS-AREA-IS-BLANK                   VALUE 'Y'.
009800*
009900******************************************************
010000*    RUN COUNTER - HOW MANY LEDGER ENTRIES THIS COPY
010100*    OF THE PROGRAM HAS POSTED SINCE IT WAS LOADED.
010200*    NOT PRINTED ANYWHERE YET - CR-0518 LEFT IT IN FOR
010300*    A FUTURE OPERATOR SUMMARY LINE.
010400******************************************************
010500  77  WS-TXN-POSTED-COUNT             PIC 9(07) COMP VALUE ZERO.
010600*
010700  LINKAGE SECTION.
010800  COPY TXNREC REPLACING ==TXN-RECORD== BY ==LK-TXN-AREA==.
010900  01  LK-REJECT-SWITCH                PIC X(01).
011000      88  LK-WAS-REJECTED                    VALUE 'Y'.
011100      88  LK-WAS-ACCEPTED                    VALUE 'N'.
011200*
011300  PROCEDURE DIVISION USING LK-TXN-AREA, LK-REJECT-SWITCH.
011400*
011500  0000-MAINLINE.
011600      MOVE 'N' TO LK-REJECT-SWITCH.
011700      PERFORM 1000-CREATE-TXN THRU 1000-EXIT.
011800      GOBACK.
011900*
012000******************************************************
012100*    CREATE-TXN - DEFAULT MISSING FIELDS, THEN POST
012200******************************************************
012300  1000-CREATE-TXN.
012400      IF LK-TXN-AREA = SPACES
012500          MOVE 'Y' TO WS-BLANK-AREA-SW
012600          MOVE 'Y' TO LK-REJECT-SWITCH
012700          DISPLAY 'GTXNSR - BLANK TRANSACTION AREA, NOT POSTED'
012800          GO TO 1000-EXIT.
012900      MOVE 'N' TO WS-BLANK-AREA-SW.
013000      ACCEPT WS-SYS-DATE FROM DATE YYYYMMDD.
013100      ACCEPT WS-SYS-TIME FROM TIME.
013200      PERFORM 1100-DEFAULT-BUSINESS-ID THRU 1100-EXIT.
013300      PERFORM 1200-DEFAULT-DATE-TIME.
013400      PERFORM 1900-WRITE-LEDGER-ENTRY.
013500  1000-EXIT.
013600      EXIT.
013700*
013800******************************************************
013900*    DEFAULT TXN-BUSINESS-ID WHEN THE CALLER LEFT IT
014000*    BLANK - PREFIX / TIMESTAMP / CLIENT-ID, SAME
014100*    SCHEME AS SUBSCSR AND CANCLSR.
014200******************************************************
014300  1100-DEFAULT-BUSINESS-ID.
014400      IF TXN-BUSINESS-ID OF LK-TXN-AREA NOT = SPACES
014500          GO TO 1100-EXIT.
014600      STRING 'TXN-' WS-SYS-DATE WS-SYS-TIME '-'
014700              TXN-CLIENT-ID OF LK-TXN-AREA
014800              DELIMITED BY SIZE INTO WS-GENERATED-TXN-ID.
014900      MOVE WS-GENERATED-TXN-ID TO TXN-BUSINESS-ID OF LK-TXN-AREA.
015000  1100-EXIT.
015100      EXIT.
015200*
015300******************************************************
015400*    DEFAULT TXN-DATE/TXN-TIME WHEN THE CALLER LEFT
015500*    THEM BLANK OR ZERO.
015600******************************************************
015700  1200-DEFAULT-DATE-TIME.
015800      IF TXN-DATE OF LK-TXN-AREA = ZERO
015900          MOVE WS-SYS-DATE TO TXN-DATE OF LK-TXN-AREA.
016000      IF TXN-TIME OF LK-TXN-AREA = ZERO
016100          MOVE WS-SYS-TIME TO TXN-TIME OF LK-TXN-AREA.
016200  1200-EXIT.
016300      EXIT.
016400*
016500******************************************************
016600*    APPEND THE FINISHED RECORD TO THE LEDGER
016700******************************************************
016800  1900-WRITE-LEDGER-ENTRY.
016900      MOVE LK-TXN-AREA TO TXN-RECORD.
017000      OPEN EXTEND TXN-LEDGER.
017100      WRITE TXN-RECORD.
017200      IF WS-TXN-STATUS-1 NOT = '0'
017300          MOVE 'Y' TO LK-REJECT-SWITCH
017400          DISPLAY 'GTXNSR - LEDGER WRITE FAILED'
017500      ELSE
017600          ADD 1 TO WS-TXN-POSTED-COUNT.
017700      CLOSE TXN-LEDGER.
017800 
