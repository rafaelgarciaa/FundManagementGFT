000100   IDENTIFICATION DIVISION.
000200   PROGRAM-ID.     FUNDSR.
000300   AUTHOR.         P SANTOS.
000400   INSTALLATION.   FONDOSGFT DATA CENTER.
000500   DATE-WRITTEN.   02/06/1989.
000600   DATE-COMPILED.
000700   SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*    CHANGE LOG
001100*    ----------
001200*    02/06/89  PLS  ORIG-003  INITIAL VERSION - READ-ONLY LOOKUP
001300*                              AGAINST THE FUND MASTER.
001400*    09/02/89  PLS  CR-0116   ADD FUNCTION CODE 2 - READ-ALL FOR
001500*                              REPORTING PROGRAMS.
001600*    01/22/90  RMM  CR-0181   ADD FUNCTION CODE 9 - SEED THE FUND
001700*                              MASTER ON A COLD START.
001800*    11/19/92  DKT  CR-0390   FUND-MASTER CONVERTED FROM ISAM TO
001900*                              RELATIVE + SEARCH ALL TABLE (NO
002000*                              ISAM HANDLER ON THIS BOX).
002100*    06/30/95  RMM  CR-0514   SEED VALUES LOCKED DOWN PER AUDIT -
002200*                              FOUR STANDARD PRODUCTS ONLY.
002300*    03/02/98  PLS  CR-0613   CALLER PASSES ONLY FUND-ID FOR
002400*                              FUNCTION 1 - REST OF THE RECORD
002500*                              RETURNED FROM THE MASTER.
002600*    12/09/98  RMM  Y2K-014   NO DATE FIELDS ON THIS MASTER -
002700*                              REVIEWED FOR Y2K, NO CHANGE NEEDED.
002800*    01/09/02  PLS  CR-0746   MINOR - TIDY UP FILE STATUS TRAPS.
002900*    03/14/02  DKT  CR-0752   FUNCTION 2 (READ-ALL) WAS DECLARED
003000*                              IN CR-0116 BUT NEVER WIRED IN - THE
003100*                              DISPATCH AND CALLER'S TABLE
003200*                              PARAMETER ARE ADDED NOW.
003300*    04/02/02  DKT  CR-0758   FUNCTION 9 RAN UNCONDITIONALLY AND
003400*                              COULD RE-WRITE AN ALREADY SEEDED
003500*                              MASTER - ADDED THE COUNT-FIRST
003600*                              CHECK CLNTSR ALWAYS HAD, PLUS
003700*                              INVALID KEY HANDLING ON THE WRITE.
003750*    04/09/02  DKT  CR-0761   COMMENT ABOVE 3000-READ-ALL-FUNDS
003760*                              WAS A COPY-PASTE OF THE FUNCTION 9
003770*                              BANNER - REWORDED TO DESCRIBE THE
003780*                              READ-ALL FUNCTION IT ACTUALLY
003790*                              DOCUMENTS.
003800*****************************************************************
003900*    FUND MASTER SERVICE ROUTINE.  CALLED BY SUBSCSR, CANCLSR AND
004000*    THE FUND-MAINTENANCE DRIVER WITH A FUNCTION CODE:
004100*        1 = READ ONE FUND BY FUND-ID (RETURNED IN THE FUND AREA)
004200*        2 = READ ALL FUNDS INTO THE CALLER'S TABLE PARAMETER
004300*        9 = SEED THE FOUR STANDARD FUNDS ON A COLD START
004400*    THIS ROUTINE OPENS AND CLOSES THE FUND MASTER ON EVERY CALL -
004500*    IT IS A REFERENCE FILE, NOT A HIGH-VOLUME MASTER.
004600*****************************************************************
004700    ENVIRONMENT DIVISION.
004800    CONFIGURATION SECTION.
004900    SOURCE-COMPUTER. FONDOSGFT-HOST.
005000    OBJECT-COMPUTER. FONDOSGFT-HOST.
005100    SPECIAL-NAMES.
005200        C01 IS TOP-OF-FORM.
005300*
005400    INPUT-OUTPUT SECTION.
005500    FILE-CONTROL.
005600        SELECT FUND-MASTER ASSIGN TO FUNDMAST
005700            ORGANIZATION IS RELATIVE
005800            ACCESS MODE IS SEQUENTIAL
005900            RELATIVE KEY IS WS-FND-RELKEY
006000            FILE STATUS IS WS-FND-FILE-STATUS.
006100*
006200    DATA DIVISION.
006300    FILE SECTION.
006400    FD  FUND-MASTER
006500        RECORD CONTAINS 77 CHARACTERS
006600        BLOCK CONTAINS 0 RECORDS.
006700        COPY FNDREC.
006800*
006900    WORKING-STORAGE SECTION.
007000******************************************************
007100*    FILE STATUS WORK AREAS
007200******************************************************
007300    01  WS-FND-FILE-STATUS             PIC X(02) VALUE SPACES.
007400    01  WS-FND-FILE-STATUS-R REDEFINES WS-FND-FILE-STATUS.
007500        05  WS-FND-STATUS-1             PIC X(01).
007600        05  WS-FND-STATUS-2             PIC X(01).
007700    01  WS-FND-RELKEY                  PIC 9(06) COMP VALUE ZERO.
007800    01  WS-FND-COUNT                   PIC 9(03) COMP VALUE ZERO.
007900    01  WS-SEARCH-KEY                  PIC X(10) VALUE SPACES.
008000    01  WS-SEARCH-KEY-R REDEFINES WS-SEARCH-KEY.
008100        05  WS-SEARCH-KEY-CODE          PIC X(01).
008200        05  WS-SEARCH-KEY-FILL          PIC X(09).
008300*
008400******************************************************
008500*    FOUR STANDARD FUNDS - SEED VALUES FOR FUNCTION CODE 9
008600*    (SAME FOUR PRODUCTS THE ORIGINAL PILOT WAS BUILT AROUND).
008700*    TABLE IS BUILT BY MOVE STATEMENTS IN 9005-BUILD-SEED-TABLE
008800*    RATHER THAN BY VALUE CLAUSES - THIS COMPILER WILL NOT LET
008900*    AN OCCURS ENTRY CARRY A DIFFERENT VALUE PER INDEX.
009000******************************************************
009100    01  WS-SEED-TABLE.
009200        05  WS-SEED-ENTRY OCCURS 4 TIMES.
009300            10  WS-SEED-FUND-ID          PIC X(10).
009400            10  WS-SEED-FUND-NAME        PIC X(40).
009500            10  WS-SEED-PRODUCT-TYPE     PIC X(05).
009600            10  WS-SEED-MIN-AMOUNT       PIC 9(11)V99.
009700    01  WS-SEED-SUBSCRIPT              PIC 9(02) COMP VALUE ZERO.
009800*
009900*    ALTERNATE BYTE VIEW - USED BY THE 9999-DUMP-SEED-TABLE
010000*    DIAGNOSTIC PARAGRAPH DURING CR-0514 TESTING.
010100    01  WS-SEED-TABLE-BYTES REDEFINES WS-SEED-TABLE.
010200        05  WS-SEED-BYTE            PIC X(01) OCCURS 272 TIMES.
010300*
010400    LINKAGE SECTION.
010500    01  LK-FUNCTION-CODE               PIC X(01).
010600        88  LK-FUNC-READ-ONE                    VALUE '1'.
010700        88  LK-FUNC-READ-ALL                    VALUE '2'.
010800        88  LK-FUNC-SEED                        VALUE '9'.
010900    COPY FNDREC REPLACING ==FND-RECORD== BY ==LK-FUND-AREA==.
011000    01  LK-FOUND-SWITCH                PIC X(01).
011100        88  LK-WAS-FOUND                        VALUE 'Y'.
011200    01  LK-FUND-TABLE.
011300        05  LK-FUND-ENTRY OCCURS 50 TIMES
011400                                PIC X(77).
011500    01  LK-FUND-TABLE-COUNT            PIC 9(03) COMP.
011600*
011700    PROCEDURE DIVISION USING LK-FUNCTION-CODE
011800                             LK-FUND-AREA
011900                             LK-FOUND-SWITCH
012000                             LK-FUND-TABLE
012100                             LK-FUND-TABLE-COUNT.
012200*
012300    0000-MAINLINE.
012400        MOVE 'N' TO LK-FOUND-SWITCH.
012500        MOVE ZERO TO LK-FUND-TABLE-COUNT.
012600        OPEN I-O FUND-MASTER.
012700        IF WS-FND-STATUS-1 NOT = '0'
012800            GO TO 0000-EXIT.
012900        IF LK-FUNC-READ-ONE
013000            PERFORM 1000-READ-ONE-FUND.
013100        IF LK-FUNC-READ-ALL
013200            PERFORM 3000-READ-ALL-FUNDS.
013300        IF LK-FUNC-SEED
013400            PERFORM 9000-SEED-FUND-MASTER.
013500        CLOSE FUND-MASTER.
013600    0000-EXIT.
013700        GOBACK.
013800*
013900******************************************************
014000*    FUNCTION 1 - LOOK UP ONE FUND BY FUND-ID.  CALLER'S
014100*    FUND-ID ARRIVES IN LK-FUND-AREA; THE FULL RECORD IS
014200*    RETURNED THERE ON A FIND.
014300******************************************************
014400    1000-READ-ONE-FUND.
014500        MOVE FND-FUND-ID OF LK-FUND-AREA TO WS-SEARCH-KEY.
014600        MOVE 1 TO WS-FND-RELKEY.
014700        PERFORM 1010-SCAN-ONE-FUND THRU 1010-EXIT
014800            UNTIL WS-FND-STATUS-1 = '1' OR LK-WAS-FOUND.
014900*
015000    1010-SCAN-ONE-FUND.
015100        READ FUND-MASTER NEXT RECORD.
015200        IF WS-FND-STATUS-1 NOT = '0'
015300            GO TO 1010-EXIT.
015400        IF FND-FUND-ID OF FND-RECORD OF FUND-MASTER
015500                NOT = WS-SEARCH-KEY
015600            GO TO 1010-EXIT.
015700        MOVE 'Y' TO LK-FOUND-SWITCH.
015800        MOVE FND-RECORD OF FUND-MASTER TO LK-FUND-AREA.
015900    1010-EXIT.
016000        EXIT.
016100*
016200******************************************************
016300*    FUNCTION 2 - READ EVERY FUND ON THE MASTER INTO THE
016400*    CALLER'S LK-FUND-TABLE, WITH THE ENTRY COUNT RETURNED
016450*    IN LK-FUND-TABLE-COUNT.  USED BY REPORTING PROGRAMS.
016500******************************************************
016600    3000-READ-ALL-FUNDS.
016700        MOVE ZERO TO WS-FND-COUNT.
016800        MOVE 1 TO WS-FND-RELKEY.
016900        PERFORM 3010-LOAD-ONE-FUND THRU 3010-EXIT
017000            UNTIL WS-FND-STATUS-1 = '1'.
017100        MOVE WS-FND-COUNT TO LK-FUND-TABLE-COUNT.
017200*
017300    3010-LOAD-ONE-FUND.
017400        READ FUND-MASTER NEXT RECORD.
017500        IF WS-FND-STATUS-1 NOT = '0'
017600            GO TO 3010-EXIT.
017700        ADD 1 TO WS-FND-COUNT.
017800        IF WS-FND-COUNT > 50
017900            GO TO 3010-EXIT.
018000        MOVE FND-RECORD OF FUND-MASTER
018100            TO LK-FUND-ENTRY(WS-FND-COUNT).
018200    3010-EXIT.
018300        EXIT.
018400*
018500******************************************************
018600*    FUNCTION 9 - SEED THE FOUR STANDARD FUNDS.  USED ONLY
018700*    ON A COLD START WHEN FUND-MASTER HAS NO RECORDS YET.
018800******************************************************
018900    9000-SEED-FUND-MASTER.
019000        MOVE ZERO TO WS-FND-COUNT.
019100        MOVE ZERO TO WS-FND-RELKEY.
019200        PERFORM 9001-COUNT-ONE-FUND THRU 9001-EXIT
019300            UNTIL WS-FND-STATUS-1 = '1'.
019400        IF WS-FND-COUNT NOT = ZERO
019500            GO TO 9000-EXIT.
019600        PERFORM 9005-BUILD-SEED-TABLE.
019700        MOVE 1 TO WS-SEED-SUBSCRIPT.
019800        MOVE ZERO TO WS-FND-RELKEY.
019900        PERFORM 9010-SEED-ONE-FUND THRU 9010-EXIT
020000            UNTIL WS-SEED-SUBSCRIPT > 4.
020100    9000-EXIT.
020200        EXIT.
020300*
020400    9001-COUNT-ONE-FUND.
020500        READ FUND-MASTER NEXT RECORD.
020600        IF WS-FND-STATUS-1 NOT = '0'
020700            GO TO 9001-EXIT.
020800        ADD 1 TO WS-FND-COUNT.
020900    9001-EXIT.
021000        EXIT.
021100*
021200******************************************************
021300*    THE FOUR STANDARD PRODUCTS.  IDS, NAMES AND MINIMUMS
021400*    LOCKED DOWN PER THE 06/30/95 AUDIT MEMO (CR-0514) - DO
021500*    NOT ADD OR REORDER ENTRIES WITHOUT A NEW REQUEST NUMBER.
021600******************************************************
021700    9005-BUILD-SEED-TABLE.
021800        MOVE '1'                  TO WS-SEED-FUND-ID(1).
021900        MOVE 'Fondo BTG Liquidez' TO WS-SEED-FUND-NAME(1).
022000        MOVE 'FPV'                TO WS-SEED-PRODUCT-TYPE(1).
022100        MOVE 100000.00            TO WS-SEED-MIN-AMOUNT(1).
022200        MOVE '2'                  TO WS-SEED-FUND-ID(2).
022300        MOVE 'Fondo BTG Acciones' TO WS-SEED-FUND-NAME(2).
022400        MOVE 'FIC'                TO WS-SEED-PRODUCT-TYPE(2).
022500        MOVE 250000.00            TO WS-SEED-MIN-AMOUNT(2).
022600        MOVE '3'                  TO WS-SEED-FUND-ID(3).
022700        MOVE 'Fondo BTG Renta Fija' TO WS-SEED-FUND-NAME(3).
022800        MOVE 'FPV'                TO WS-SEED-PRODUCT-TYPE(3).
022900        MOVE 150000.00            TO WS-SEED-MIN-AMOUNT(3).
023000        MOVE '4'                  TO WS-SEED-FUND-ID(4).
023100        MOVE 'Fondo BTG Global'   TO WS-SEED-FUND-NAME(4).
023200        MOVE 'FIC'                TO WS-SEED-PRODUCT-TYPE(4).
023300        MOVE 300000.00            TO WS-SEED-MIN-AMOUNT(4).
023400*
023500    9010-SEED-ONE-FUND.
023600        ADD 1 TO WS-FND-RELKEY.
023700        MOVE WS-SEED-FUND-ID(WS-SEED-SUBSCRIPT)
023800            TO FND-FUND-ID OF FND-RECORD OF FUND-MASTER.
023900        MOVE WS-SEED-FUND-NAME(WS-SEED-SUBSCRIPT)
024000            TO FND-FUND-NAME OF FND-RECORD OF FUND-MASTER.
024100        MOVE WS-SEED-PRODUCT-TYPE(WS-SEED-SUBSCRIPT)
024200            TO FND-PRODUCT-TYPE OF FND-RECORD OF FUND-MASTER.
024300        MOVE WS-SEED-MIN-AMOUNT(WS-SEED-SUBSCRIPT)
024400            TO FND-MINIMUM-SUBSCRIPTION-AMOUNT
024500                OF FND-RECORD OF FUND-MASTER.
024600        WRITE FND-RECORD OF FUND-MASTER
024700            INVALID KEY
024800                CONTINUE.
024900        ADD 1 TO WS-SEED-SUBSCRIPT.
025000    9010-EXIT.
025100        EXIT.
025200 
025300 
025400 
