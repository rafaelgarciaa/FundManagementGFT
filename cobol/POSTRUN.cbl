000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     POSTRUN.
000300 AUTHOR.         R MARTINEZ.
000400 INSTALLATION.   FONDOSGFT DATA CENTER.
000500 DATE-WRITTEN.   03/20/1989.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*    CHANGE LOG
001100*    ----------
001200*    03/20/89  RMM  ORIG-005  INITIAL VERSION - NIGHTLY POSTING
001300*                              RUN, READS THE REQUEST FILE AND
001400*                              CALLS SUBSCSR OR CANCLSR PER
001500*                              RECORD.
001600*    09/02/89  RMM  CR-0118   ADD RUN TOTALS TO THE END-OF-JOB
001700*                              DISPLAY (ACCEPTED / REJECTED
001800*                              COUNT).
001900*    01/22/90  DKT  CR-0183   STOP-ON-FIRST-FAILURE APPLIES ONLY
002000*                              WITHIN ONE REQUEST - A REJECTED
002100*                              REQUEST DOES NOT HALT THE RUN, THE
002200*                              NEXT REQUEST IS STILL PROCESSED.
002300*    07/11/90  DKT  CR-0236   DISPLAY THE REJECT REASON ON THE
002400*                              OPERATOR CONSOLE FOR EACH REJECT.
002500*    04/03/91  PLS  CR-0303   INVALID TRANSACTION CODE (NEITHER S
002600*                              NOR C) NOW COUNTED SEPARATELY FROM
002700*                              A NORMAL BUSINESS-RULE REJECT.
002800*    06/30/95  RMM  CR-0516   RUN-TOTALS DISPLAY LOCKED DOWN PER
002900*                              THE OPERATIONS RUNBOOK - COLUMN
003000*                              POSITIONS MUST NOT MOVE.
003100*    12/09/98  RMM  Y2K-014   RUN-DATE STAMP MOVED TO 4-DIGIT
003200*                              CENTURY FORM FOR Y2K COMPLIANCE.
003300*    05/17/99  RMM  Y2K-014B  VERIFIED CENTURY ROLLOVER - NO CHG.
003400*    01/09/02  PLS  CR-0748   MINOR - TIDY UP FILE STATUS TRAPS.
003500*****************************************************************
003600*    NIGHTLY POSTING RUN.  READS ONE SUBSCRIPTION OR CANCELLATION
003700*    REQUEST PER RECORD FROM THE REQUEST FILE (STANDS IN FOR THE
003800*    LIVE SYSTEM'S ONE-REQUEST-AT-A-TIME REST CALLS) AND CALLS
003900*    SUBSCSR OR CANCLSR PER REQ-TRANSACTION-CODE.  A REJECTED
004000*    REQUEST IS LOGGED TO THE CONSOLE AND THE RUN CONTINUES WITH
004100*    THE NEXT REQUEST - THE STOP-ON-FIRST-FAILURE RULE APPLIES
004200*    ONLY TO THE VALIDATION STEPS WITHIN ONE REQUEST, NOT TO THE
004300*    BATCH.
004400*****************************************************************
004500  ENVIRONMENT DIVISION.
004600  CONFIGURATION SECTION.
004700  SOURCE-COMPUTER. FONDOSGFT-HOST.
004800  OBJECT-COMPUTER. FONDOSGFT-HOST.
004900  SPECIAL-NAMES.
005000      C01 IS TOP-OF-FORM.
005100*
005200  INPUT-OUTPUT SECTION.
005300  FILE-CONTROL.
005400      SELECT REQUEST-FILE ASSIGN TO REQFILE
005500          ORGANIZATION IS LINE SEQUENTIAL
005600          FILE STATUS IS WS-REQ-FILE-STATUS.
005700*
005800  DATA DIVISION.
005900  FILE SECTION.
006000  FD  REQUEST-FILE
006100      RECORD CONTAINS 75 CHARACTERS
006200      BLOCK CONTAINS 0 RECORDS
006300      RECORDING MODE IS F.
006400      COPY REQREC.
006500*
006600  WORKING-STORAGE SECTION.
006700******************************************************
006800*    FILE STATUS WORK AREA
006900******************************************************
007000  01  WS-REQ-FILE-STATUS             PIC X(02) VALUE SPACES.
007100  01  WS-REQ-FILE-STATUS-R REDEFINES WS-REQ-FILE-STATUS.
007200      05  WS-REQ-STATUS-1             PIC X(01).
007300      05  WS-REQ-STATUS-2             PIC X(01).
007400  01  WS-EOF-SW                      PIC X(01) VALUE 'N'.
007500      88  WS-END-OF-REQUESTS                 VALUE 'Y'.
007600*
007700******************************************************
007800*    RUN-DATE STAMP FOR THE END-OF-JOB BANNER
007900******************************************************
008000  01  WS-RUN-DATE-TIME.
008100      05  WS-RUN-DATE                 PIC 9(08).
008200      05  WS-RUN-TIME                 PIC 9(06).
008300  01  WS-RUN-DATE-TIME-R REDEFINES WS-RUN-DATE-TIME.
008400      05  WS-RUN-CCYY                 PIC 9(04).
008500      05  WS-RUN-MM                   PIC 9(02).
008600      05  WS-RUN-DD                   PIC 9(02).
008700      05  WS-RUN-HH                   PIC 9(02).
008800      05  WS-RUN-MN                   PIC 9(02).
008900      05  WS-RUN-SS                   PIC 9(02).
009000*
009100******************************************************
009200*    RUN TOTALS - COLUMN POSITIONS LOCKED PER CR-0516
009300******************************************************
009400  01  WS-REQUEST-COUNT               PIC 9(07) COMP VALUE ZERO.
009500  01  WS-SUBSCRIBE-COUNT             PIC 9(07) COMP VALUE ZERO.
009600  01  WS-CANCEL-COUNT                PIC 9(07) COMP VALUE ZERO.
009700  01  WS-ACCEPTED-COUNT              PIC 9(07) COMP VALUE ZERO.
009800  01  WS-REJECTED-COUNT              PIC 9(07) COMP VALUE ZERO.
009900  01  WS-INVALID-CODE-COUNT          PIC 9(07) COMP VALUE ZERO.
010000*
010100  01  WS-SUMMARY-LINE.
010200      05  WS-SUM-LABEL-1              PIC X(20)
010300                      VALUE 'REQUESTS READ......'.
010400      05  WS-SUM-REQUEST-COUNT        PIC ZZZ,ZZ9.
010500      05  FILLER                      PIC X(05) VALUE SPACES.
010600      05  WS-SUM-LABEL-2              PIC X(20)
010700                      VALUE 'ACCEPTED............'.
010800      05  WS-SUM-ACCEPTED-COUNT       PIC ZZZ,ZZ9.
010900  01  WS-SUMMARY-LINE-R REDEFINES WS-SUMMARY-LINE.
011000      05  WS-SUM-BYTE                 PIC X(01) OCCURS 60 TIMES.
011100*
011200******************************************************
011300*    SUBSCRIBE-REQUEST AREA PASSED TO SUBSCSR - LAYOUT
011400*    MUST MATCH SUBSCSR'S LK-SUBSCRIBE-REQUEST EXACTLY.
011500******************************************************
011600  01  WS-SUBSCRIBE-REQUEST.
011700      05  WS-SUB-CLIENT-ID            PIC X(10).
011800      05  WS-SUB-FUND-ID              PIC X(10).
011900      05  WS-SUB-AMOUNT               PIC S9(11)V99 COMP-3.
012000      05  WS-SUB-REJECT-SWITCH        PIC X(01).
012100          88  WS-SUB-WAS-REJECTED            VALUE 'Y'.
012200      05  WS-SUB-ERROR-MESSAGE        PIC X(120).
012300*
012400******************************************************
012500*    CANCEL-REQUEST AREA PASSED TO CANCLSR - LAYOUT MUST
012600*    MATCH CANCLSR'S LK-CANCEL-REQUEST EXACTLY.
012700******************************************************
012800  01  WS-CANCEL-REQUEST.
012900      05  WS-CAN-CLIENT-ID            PIC X(10).
013000      05  WS-CAN-FUND-ID              PIC X(10).
013100      05  WS-CAN-REJECT-SWITCH        PIC X(01).
013200          88  WS-CAN-WAS-REJECTED            VALUE 'Y'.
013300      05  WS-CAN-ERROR-MESSAGE        PIC X(120).
013400*
013500  PROCEDURE DIVISION.
013600*
013700  0000-MAINLINE.
013800      PERFORM 0100-INITIALIZE.
013900      PERFORM 1000-PROCESS-ONE-REQUEST THRU 1000-EXIT
014000          UNTIL WS-END-OF-REQUESTS.
014100      PERFORM 0900-TERMINATE.
014200      STOP RUN.
014300*
014400  0100-INITIALIZE.
014500      MOVE 'N' TO WS-EOF-SW.
014600      ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
014700      ACCEPT WS-RUN-TIME FROM TIME.
014800      OPEN INPUT REQUEST-FILE.
014900      IF WS-REQ-STATUS-1 NOT = '0'
015000          MOVE 'Y' TO WS-EOF-SW
015100          DISPLAY 'POSTRUN - UNABLE TO OPEN REQUEST FILE'.
015200*
015300******************************************************
015400*    ONE REQUEST RECORD - DISPATCH BY TRANSACTION CODE
015500******************************************************
015600  1000-PROCESS-ONE-REQUEST.
015700      READ REQUEST-FILE
015800          AT END
015900              MOVE 'Y' TO WS-EOF-SW
016000              GO TO 1000-EXIT.
016100      ADD 1 TO WS-REQUEST-COUNT.
016200      IF REQ-IS-SUBSCRIPTION
016300          PERFORM 1100-CALL-SUBSCRIBE
016400      ELSE
016500          IF REQ-IS-CANCELATION
016600              PERFORM 1200-CALL-CANCEL
016700          ELSE
016800              ADD 1 TO WS-INVALID-CODE-COUNT
016900              ADD 1 TO WS-REJECTED-COUNT
017000              DISPLAY 'POSTRUN - INVALID TRANSACTION CODE ON '
017100                  'REQUEST ' WS-REQUEST-COUNT.
017200  1000-EXIT.
017300      EXIT.
017400*
017500******************************************************
017600*    DISPATCH TO SUBSCSR - ONE SUBSCRIPTION REQUEST
017700******************************************************
017800  1100-CALL-SUBSCRIBE.
017900      ADD 1 TO WS-SUBSCRIBE-COUNT.
018000      MOVE REQ-CLIENT-ID TO WS-SUB-CLIENT-ID.
018100      MOVE REQ-FUND-ID   TO WS-SUB-FUND-ID.
018200      MOVE REQ-AMOUNT    TO WS-SUB-AMOUNT.
018300      MOVE 'N' TO WS-SUB-REJECT-SWITCH.
018400      MOVE SPACES TO WS-SUB-ERROR-MESSAGE.
018500      CALL 'SUBSCSR' USING WS-SUBSCRIBE-REQUEST.
018600      IF WS-SUB-WAS-REJECTED
018700          ADD 1 TO WS-REJECTED-COUNT
018800          DISPLAY 'POSTRUN - SUBSCRIPTION REJECTED - '
018900              WS-SUB-ERROR-MESSAGE
019000      ELSE
019100          ADD 1 TO WS-ACCEPTED-COUNT.
019200*
019300******************************************************
019400*    DISPATCH TO CANCLSR - ONE CANCELLATION REQUEST
019500******************************************************
019600  1200-CALL-CANCEL.
019700      ADD 1 TO WS-CANCEL-COUNT.
019800      MOVE REQ-CLIENT-ID TO WS-CAN-CLIENT-ID.
019900      MOVE REQ-FUND-ID   TO WS-CAN-FUND-ID.
020000      MOVE 'N' TO WS-CAN-REJECT-SWITCH.
020100      MOVE SPACES TO WS-CAN-ERROR-MESSAGE.
020200      CALL 'CANCLSR' USING WS-CANCEL-REQUEST.
020300      IF WS-CAN-WAS-REJECTED
020400          ADD 1 TO WS-REJECTED-COUNT
020500          DISPLAY 'POSTRUN - CANCELLATION REJECTED - '
020600              WS-CAN-ERROR-MESSAGE
020700      ELSE
020800          ADD 1 TO WS-ACCEPTED-COUNT.
020900*
021000******************************************************
021100*    END-OF-JOB - CLOSE FILE, DISPLAY RUN TOTALS
021200******************************************************
021300  0900-TERMINATE.
021400      CLOSE REQUEST-FILE.
021500      MOVE WS-REQUEST-COUNT  TO WS-SUM-REQUEST-COUNT.
021600      MOVE WS-ACCEPTED-COUNT TO WS-SUM-ACCEPTED-COUNT.
021700      DISPLAY 'POSTRUN - NIGHTLY POSTING RUN COMPLETE'.
021800      DISPLAY WS-SUMMARY-LINE.
021900      DISPLAY 'POSTRUN - SUBSCRIBE REQUESTS.... '
022000          WS-SUBSCRIBE-COUNT.
022100      DISPLAY 'POSTRUN - CANCEL REQUESTS....... '
022200          WS-CANCEL-COUNT.
022300      DISPLAY 'POSTRUN - REJECTED REQUESTS..... '
022400          WS-REJECTED-COUNT.
022500      DISPLAY 'POSTRUN - INVALID CODE REJECTS.. '
022600          WS-INVALID-CODE-COUNT.
022700 
