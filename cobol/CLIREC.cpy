000100*****************************************************************
000200*    COPYBOOK  CLIREC
000300*    RECORD LAYOUT FOR THE CLIENT MASTER FILE (FONDOSGFT SYSTEM)
000400*    ONE ENTRY PER CLIENT; CARRIES UP TO 10 ACTIVE INVESTMENTS
000500*    EMBEDDED DIRECTLY IN THE CLIENT RECORD (NO CROSS-REFERENCE
000600*    FILE - MATCHES THE LIVE SYSTEM'S DOCUMENT-STYLE CLIENT
000700*    RECORD).
000800*
000900*    MAINTAINED BY  CLNTSR   (CREATE/READ/UPDATE/DELETE/SEED)
001000*    UPDATED BY     SUBSCSR, CANCLSR  (BALANCE + INVESTMENT ARRAY)
001100*****************************************************************
001200  01  CLI-RECORD.
001300      05  CLI-CLIENT-ID                   PIC X(10).
001400      05  CLI-FIRST-NAME                  PIC X(30).
001500      05  CLI-LAST-NAME                   PIC X(30).
001600      05  CLI-CITY                        PIC X(30).
001700      05  CLI-CURRENT-BALANCE             PIC S9(11)V99 COMP-3.
001800      05  CLI-NOTIF-PREFERENCE            PIC X(05).
001900          88  CLI-NOTIF-IS-EMAIL                 VALUE 'EMAIL'.
002000          88  CLI-NOTIF-IS-SMS                   VALUE 'SMS  '.
002100          88  CLI-NOTIF-IS-NONE                  VALUE 'NONE '.
002200      05  CLI-PHONE-NUMBER                PIC X(15).
002300      05  CLI-EMAIL                       PIC X(50).
002400      05  CLI-INVESTMENT-COUNT            PIC 9(02) COMP-3.
002500      05  CLI-INVESTMENTS OCCURS 10 TIMES
002600                          INDEXED BY CLI-INV-IDX.
002700          10  CLI-INV-FUND-ID             PIC X(10).
002800          10  CLI-INV-FUND-NAME           PIC X(40).
002900          10  CLI-INV-INITIAL-AMOUNT      PIC S9(11)V99 COMP-3.
003000          10  CLI-INV-CURRENT-AMOUNT      PIC S9(11)V99 COMP-3.
003100          10  CLI-INV-SUBSCRIPTION-DATE   PIC 9(08).
003200          10  CLI-INV-SUB-DATE-R REDEFINES
003300                      CLI-INV-SUBSCRIPTION-DATE.
003400              15  CLI-INV-SUB-DATE-CCYY   PIC 9(04).
003500              15  CLI-INV-SUB-DATE-MM     PIC 9(02).
003600              15  CLI-INV-SUB-DATE-DD     PIC 9(02).
003700          10  CLI-INV-SUBSCRIPTION-TIME   PIC 9(06).
003800          10  CLI-INV-SUB-TIME-R REDEFINES
003900                      CLI-INV-SUBSCRIPTION-TIME.
004000              15  CLI-INV-SUB-TIME-HH     PIC 9(02).
004100              15  CLI-INV-SUB-TIME-MN     PIC 9(02).
004200              15  CLI-INV-SUB-TIME-SS     PIC 9(02).
004300          10  CLI-INV-TRANSACTION-ID      PIC X(36).
004400          10  FILLER                      PIC X(05).
004500      05  FILLER                          PIC X(20).
004600*
005200
