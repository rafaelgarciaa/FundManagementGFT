000100*****************************************************************
000200*    COPYBOOK  NOTFREC
000300*    NOTIFICATION SHAPES FOR THE FONDOSGFT SYSTEM.
000400*    NOTF-REQUEST IS TRANSIENT (WORKING-STORAGE ONLY, NEVER
000500*    WRITTEN TO A FILE) - IT IS BUILT BY SUBSCSR/CANCLSR AND
000600*    PASSED TO NOTFSR ON THE CALL.
000700*    NOTF-LOG-RECORD IS THE LINE-SEQUENTIAL DISPATCH LOG LINE
000800*    NOTFSR WRITES FOR EVERY NOTIFICATION IT ACTUALLY COMPOSES.
000900*****************************************************************
001000  01  NOTF-REQUEST.
001100      05  NOTF-ADDRESSEE                  PIC X(50).
001200      05  NOTF-ADDRESSEE-PHONE-VIEW REDEFINES NOTF-ADDRESSEE.
001300          10  NOTF-ADDR-PHONE-DIGITS      PIC X(15).
001400          10  FILLER                      PIC X(35).
001500      05  NOTF-SUBJECT                    PIC X(60).
001600      05  NOTF-MESSAGE                    PIC X(250).
001700      05  NOTF-TYPE                       PIC X(05).
001800          88  NOTF-TYPE-IS-EMAIL                 VALUE 'EMAIL'.
001900          88  NOTF-TYPE-IS-SMS                   VALUE 'SMS  '.
002000          88  NOTF-TYPE-IS-NONE                  VALUE 'NONE '.
002100      05  FILLER                          PIC X(10).
002200*
002300  01  NOTF-LOG-RECORD.
002400      05  NOTF-LOG-TYPE                   PIC X(05).
002500      05  FILLER                          PIC X(01).
002600      05  NOTF-LOG-ADDRESSEE              PIC X(50).
002700      05  FILLER                          PIC X(01).
002800      05  NOTF-LOG-SUBJECT                PIC X(60).
002900      05  FILLER                          PIC X(01).
003000      05  NOTF-LOG-MESSAGE                PIC X(250).
003100 
