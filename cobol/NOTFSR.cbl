000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     NOTFSR.
000300 AUTHOR.         D TORRES.
000400 INSTALLATION.   FONDOSGFT DATA CENTER.
000500 DATE-WRITTEN.   04/17/1989.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*    CHANGE LOG
001100*    ----------
001200*    04/17/89  DKT  ORIG-007  INITIAL VERSION - ROUTE A COMPOSED
001300*                              NOTIFICATION TO THE DISPATCH LOG IN
001400*                              PLACE OF A LIVE EMAIL/SMS GATEWAY.
001500*    09/02/89  DKT  CR-0120   BLANK ADDRESSEE IS A NO-OP, NOT AN
001600*                              ERROR - CALLER HAS ALREADY POSTED
001700*                              THE TRANSACTION BY THIS POINT.
001800*    01/22/90  RMM  CR-0185   ADD DISPATCH COUNTERS FOR THE
001900*                              OPERATOR CONSOLE SUMMARY.
002000*    11/19/92  PLS  CR-0393   NO MASTER FILE INVOLVED - THIS
002100*                              ROUTINE WAS UNAFFECTED BY THE ISAM
002200*                              TO RELATIVE CUTOVER ELSEWHERE.
002300*    06/30/95  RMM  CR-0517   CONSOLE ECHO LINE TRIMMED TO 15
002400*                              CHARACTERS FOR A PHONE ADDRESSEE SO
002500*                              THE OPERATOR LOG STAYS READABLE.
002600*    12/09/98  RMM  Y2K-014   NO DATE FIELDS IN THIS ROUTINE -
002700*                              REVIEWED FOR Y2K, NO CHANGE NEEDED.
002800*    01/09/02  PLS  CR-0750   MINOR - TIDY UP FILE STATUS TRAPS.
002850*    04/09/02  DKT  CR-0759   COMMENT WORDING ONLY - THE 1100/1200
002860*                              BANNERS NAMED A SPECIFIC GATEWAY
002870*                              VENDOR THAT WAS NEVER ACTUALLY
002880*                              WIRED IN HERE - REWORDED TO PLAIN
002890*                              EMAIL/SMS.
002900*****************************************************************
003000*    NOTIFICATION ROUTING SERVICE.  CALLED BY SUBSCSR AND CANCLSR
003100*    WITH AN ALREADY-COMPOSED NOTF-REQUEST (MESSAGE TEXT, SUBJECT
003200*    AND ADDRESSEE ALREADY SELECTED BY THE CALLER).  THIS ROUTINE
003300*    ONLY DECIDES WHETHER AND WHERE TO DISPATCH:
003400*        BLANK ADDRESSEE     - NO SEND, NO ERROR, JUST A CONSOLE
003500*                              WARNING.
003600*        TYPE EMAIL          - DISPATCH VIA THE EMAIL CHANNEL.
003700*        TYPE SMS            - DISPATCH VIA THE SMS CHANNEL.
003800*        ANYTHING ELSE       - NO SEND.
003900*    THE REAL EMAIL / SMS GATEWAY CALLS ARE OUT OF SCOPE ON
004000*    THIS BOX - DISPATCH MEANS APPENDING ONE LINE TO THE
004100*    NOTIFICATION DISPATCH LOG.
004200*****************************************************************
004300  ENVIRONMENT DIVISION.
004400  CONFIGURATION SECTION.
004500  SOURCE-COMPUTER. FONDOSGFT-HOST.
004600  OBJECT-COMPUTER. FONDOSGFT-HOST.
004700  SPECIAL-NAMES.
004800      C01 IS TOP-OF-FORM.
004900*
005000  INPUT-OUTPUT SECTION.
005100  FILE-CONTROL.
005200      SELECT NOTIF-LOG ASSIGN TO NOTFLOG
005300          ORGANIZATION IS LINE SEQUENTIAL
005400          FILE STATUS IS WS-NOTF-FILE-STATUS.
005500*
005600  DATA DIVISION.
005700  FILE SECTION.
005800  FD  NOTIF-LOG
005900      RECORD CONTAINS 368 CHARACTERS
006000      BLOCK CONTAINS 0 RECORDS
006100      RECORDING MODE IS F.
006200      COPY NOTFREC.
006300*
006400  WORKING-STORAGE SECTION.
006500******************************************************
006600*    FILE STATUS WORK AREA
006700******************************************************
006800  01  WS-NOTF-FILE-STATUS             PIC X(02) VALUE SPACES.
006900  01  WS-NOTF-FILE-STATUS-R REDEFINES WS-NOTF-FILE-STATUS.
007000      05  WS-NOTF-STATUS-1             PIC X(01).
007100      05  WS-NOTF-STATUS-2             PIC X(01).
007200*
007300******************************************************
007400*    OPERATOR CONSOLE DISPATCH COUNTERS
007500******************************************************
007600  01  WS-DISPATCH-COUNTERS.
007700      05  WS-EMAIL-SENT-COUNT          PIC 9(05) COMP VALUE ZERO.
007800      05  WS-SMS-SENT-COUNT            PIC 9(05) COMP VALUE ZERO.
007900      05  WS-SKIPPED-COUNT             PIC 9(05) COMP VALUE ZERO.
008000  01  WS-DISPATCH-COUNTERS-BYTES REDEFINES WS-DISPATCH-COUNTERS.
008100      05  WS-DISPATCH-BYTE             PIC X(01) OCCURS 06 TIMES.
008200*
008300******************************************************
008400*    CONSOLE ECHO OF THE ADDRESSEE - TRIMMED TO 15 CHARACTERS
008500*    FOR A PHONE NUMBER PER CR-0517 SO THE OPERATOR LOG LINE
008600*    STAYS ON ONE SCREEN WIDTH.
008700******************************************************
008800  01  WS-ADDRESSEE-WORK               PIC X(50) VALUE SPACES.
008900  01  WS-ADDRESSEE-WORK-R REDEFINES WS-ADDRESSEE-WORK.
009000      05  WS-ADDR-PHONE-DIGITS         PIC X(15).
009100      05  WS-ADDR-EMAIL-REST           PIC X(35).
009200*
009300  LINKAGE SECTION.
009400  COPY NOTFREC
009500      REPLACING ==NOTF-REQUEST==
009600      BY ==LK-NOTF-AREA==
009700      ==NOTF-LOG-RECORD==
009800      BY ==LK-NOTF-LOG-UNUSED==.
009900*
010000  PROCEDURE DIVISION USING LK-NOTF-AREA.
010100*
010200  0000-MAINLINE.
010300      PERFORM 1000-ROUTE-NOTIFICATION.
010400      GOBACK.
010500*
010600******************************************************
010700*    ROUTING DECISION - BLANK ADDRESSEE, EMAIL OR SMS
010800******************************************************
010900  1000-ROUTE-NOTIFICATION.
011000      MOVE NOTF-ADDRESSEE OF LK-NOTF-AREA TO WS-ADDRESSEE-WORK.
011100      IF WS-ADDRESSEE-WORK = SPACES
011200          ADD 1 TO WS-SKIPPED-COUNT
011300          DISPLAY 'NOTFSR - ADDRESSEE BLANK, NOTHING SENT'
011400          GO TO 1000-EXIT.
011500      IF NOTF-TYPE-IS-EMAIL OF LK-NOTF-AREA
011600          PERFORM 1100-DISPATCH-EMAIL
011700          GO TO 1000-EXIT.
011800      IF NOTF-TYPE-IS-SMS OF LK-NOTF-AREA
011900          PERFORM 1200-DISPATCH-SMS
012000          GO TO 1000-EXIT.
012100      ADD 1 TO WS-SKIPPED-COUNT.
012200      DISPLAY 'NOTFSR - TYPE NOT EMAIL OR SMS, NOTHING SENT'.
012300  1000-EXIT.
012400      EXIT.
012500*
012600******************************************************
012700*    DISPATCH THROUGH THE EMAIL CHANNEL (EMAIL GATEWAY ON THE
012800*    LIVE SYSTEM - HERE, APPEND ONE LINE TO THE DISPATCH LOG).
012900******************************************************
013000  1100-DISPATCH-EMAIL.
013100      ADD 1 TO WS-EMAIL-SENT-COUNT.
013200      MOVE 'EMAIL' TO NOTF-LOG-TYPE OF NOTF-LOG-RECORD.
013300      MOVE NOTF-ADDRESSEE OF LK-NOTF-AREA
013400          TO NOTF-LOG-ADDRESSEE OF NOTF-LOG-RECORD.
013500      MOVE NOTF-SUBJECT OF LK-NOTF-AREA
013600          TO NOTF-LOG-SUBJECT OF NOTF-LOG-RECORD.
013700      MOVE NOTF-MESSAGE OF LK-NOTF-AREA
013800          TO NOTF-LOG-MESSAGE OF NOTF-LOG-RECORD.
013900      PERFORM 1900-WRITE-LOG-LINE.
014000*
014100******************************************************
014200*    DISPATCH THROUGH THE SMS CHANNEL (SMS GATEWAY ON THE LIVE
014300*    SYSTEM - HERE, APPEND ONE LINE TO THE DISPATCH LOG).
014400******************************************************
014500  1200-DISPATCH-SMS.
014600      ADD 1 TO WS-SMS-SENT-COUNT.
014700      MOVE 'SMS  ' TO NOTF-LOG-TYPE OF NOTF-LOG-RECORD.
014800      MOVE NOTF-ADDRESSEE OF LK-NOTF-AREA
014900          TO NOTF-LOG-ADDRESSEE OF NOTF-LOG-RECORD.
015000      MOVE NOTF-SUBJECT OF LK-NOTF-AREA
015100          TO NOTF-LOG-SUBJECT OF NOTF-LOG-RECORD.
015200      MOVE NOTF-MESSAGE OF LK-NOTF-AREA
015300          TO NOTF-LOG-MESSAGE OF NOTF-LOG-RECORD.
015400      PERFORM 1900-WRITE-LOG-LINE.
015500*
015600******************************************************
015700*    APPEND ONE LINE TO THE DISPATCH LOG
015800******************************************************
015900  1900-WRITE-LOG-LINE.
016000      OPEN EXTEND NOTIF-LOG.
016100      WRITE NOTF-LOG-RECORD.
016200      CLOSE NOTIF-LOG.
016300 
