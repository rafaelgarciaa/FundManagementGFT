000100*****************************************************************
000200*    COPYBOOK  FNDREC
000300*    RECORD LAYOUT FOR THE FUND REFERENCE FILE (FONDOSGFT SYSTEM)
000400*    ONE ENTRY PER INVESTMENT FUND OFFERED BY THE HOUSE.
000500*    MAINTAINED BY  FUNDSR  (READ ONE / READ ALL / SEED)
000600*****************************************************************
000700  01  FND-RECORD.
000800      05  FND-FUND-ID                     PIC X(10).
000900      05  FND-FUND-NAME                   PIC X(40).
001000      05  FND-PRODUCT-TYPE                PIC X(05).
001100          88  FND-IS-FPV                        VALUE 'FPV  '.
001200          88  FND-IS-FIC                        VALUE 'FIC  '.
001300      05  FND-MINIMUM-SUBSCRIPTION-AMOUNT PIC S9(11)V99 COMP-3.
001400      05  FILLER                          PIC X(15).
001500*
001600*    EDITED VIEW USED WHEN THE FUND LINE IS COPIED INTO A LOG OR
001700*    LISTING RECORD WITHOUT DISTURBING THE PACKED AMOUNT FIELD.
001800  01  FND-RECORD-EDIT REDEFINES FND-RECORD.
001900      05  FND-EDIT-ID                     PIC X(10).
002000      05  FILLER                          PIC X(67).
002100 
