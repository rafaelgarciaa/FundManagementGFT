000100  IDENTIFICATION DIVISION.
000200  PROGRAM-ID.     CANCLSR.
000300  AUTHOR.         D TORRES.
000400  INSTALLATION.   FONDOSGFT DATA CENTER.
000500  DATE-WRITTEN.   05/02/1989.
000600  DATE-COMPILED.
000700  SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*    CHANGE LOG
001100*    ----------
001200*    05/02/89  DKT  ORIG-002  INITIAL VERSION - CANCEL A CLIENT'S
001300*                              INVESTMENT IN A FUND, CALLED FROM
001400*                              POSTRUN.
001500*    09/02/89  DKT  CR-0115   REFUND CURRENT AMOUNT TO CLIENT
001600*                              BALANCE ON CANCELLATION.
001700*    01/22/90  RMM  CR-0180   REMOVE THE CANCELLED ENTRY FROM THE
001800*                              INVESTMENT TABLE AND COMPACT THE
001900*                              REMAINING ENTRIES UPWARD.
002000*    07/11/90  RMM  CR-0234   REWRITE CLIENT-MASTER BEFORE THE
002100*                              LEDGER WRITE, SAME AS SUBSCSR.
002200*    04/03/91  PLS  CR-0302   ROUTE CONFIRMATION THROUGH NOTFSR.
002300*    11/19/92  PLS  CR-0389   CLIENT-MASTER CONVERTED FROM ISAM
002400*                              TO RELATIVE + SEARCH ALL TABLE.
002500*    02/08/94  DKT  CR-0456   BALANCE-BEFORE/AFTER SNAPSHOT ADDED
002600*                              TO THE LEDGER RECORD PER AUDIT.
002700*    06/30/95  RMM  CR-0513   STOP-ON-FIRST-FAILURE VALIDATION
002800*                              ORDER LOCKED DOWN PER AUDIT MEMO.
002900*    03/02/98  PLS  CR-0612   REFUND BASIS CONFIRMED AS THE
003000*                              INITIAL SUBSCRIPTION AMOUNT PER
003100*                              LEGAL REVIEW.
003200*    12/09/98  RMM  Y2K-014   TXN-DATE/TXN-TIME MOVED TO 4-DIGIT
003300*                              CENTURY FORM FOR Y2K COMPLIANCE.
003400*    05/17/99  RMM  Y2K-014B  VERIFIED CENTURY ROLLOVER - NO CHG.
003500*    08/23/00  DKT  CR-0700   BUSINESS-TRANSACTION-ID NOW A
003600*                              36-BYTE
003700*                              GUID STRING SUPPLIED BY THE CALLER.
003800*    01/09/02  PLS  CR-0745   MINOR - TIDY UP FILE STATUS TRAPS.
003900*    03/14/02  DKT  CR-0753   CANCELLATION MESSAGE TEXT DID NOT
004000*                              MATCH THE APPROVED WORDING FROM
004100*                              LEGAL - SUBJECT AND BODY CORRECTED
004200*                              TO THE STANDARD FORM.
004300*****************************************************************
004400*    THIS ROUTINE CANCELS ONE ACTIVE INVESTMENT.  CALLED BY
004500*    POSTRUN WITH THE CLIENT ID AND FUND ID ON THE LINKAGE RECORD
004600*    BELOW.  THE INVESTMENT'S CURRENT AMOUNT IS REFUNDED TO THE
004700*    CLIENT'S BALANCE, THE ENTRY IS REMOVED FROM THE INVESTMENT
004800*    TABLE, THE MASTER IS REWRITTEN, A LEDGER ENTRY IS APPENDED
004900*    AND A CONFIRMATION IS ROUTED THROUGH NOTFSR.
005000*****************************************************************
005100   ENVIRONMENT DIVISION.
005200   CONFIGURATION SECTION.
005300   SOURCE-COMPUTER. FONDOSGFT-HOST.
005400   OBJECT-COMPUTER. FONDOSGFT-HOST.
005500   SPECIAL-NAMES.
005600       C01 IS TOP-OF-FORM.
005700*
005800   INPUT-OUTPUT SECTION.
005900   FILE-CONTROL.
006000       SELECT CLIENT-MASTER ASSIGN TO CLIMAST
006100           ORGANIZATION IS RELATIVE
006200           ACCESS MODE IS SEQUENTIAL
006300           RELATIVE KEY IS WS-CLI-RELKEY
006400           FILE STATUS IS WS-CLI-FILE-STATUS.
006500       SELECT TXN-LEDGER ASSIGN TO TXNLEDG
006600           ORGANIZATION IS LINE SEQUENTIAL
006700           FILE STATUS IS WS-TXN-FILE-STATUS.
006800*
006900   DATA DIVISION.
007000   FILE SECTION.
007100   FD  CLIENT-MASTER
007200       RECORD CONTAINS 1389 CHARACTERS
007300       BLOCK CONTAINS 0 RECORDS.
007400       COPY CLIREC.
007500*
007600   FD  TXN-LEDGER
007700       RECORD CONTAINS 317 CHARACTERS
007800       BLOCK CONTAINS 0 RECORDS
007900       RECORDING MODE IS F.
008000       COPY TXNREC.
008100*
008200   WORKING-STORAGE SECTION.
008300******************************************************
008400*    FILE STATUS WORK AREAS
008500******************************************************
008600   01  WS-CLI-FILE-STATUS             PIC X(02) VALUE SPACES.
008700   01  WS-CLI-FILE-STATUS-R REDEFINES WS-CLI-FILE-STATUS.
008800       05  WS-CLI-STATUS-1             PIC X(01).
008900       05  WS-CLI-STATUS-2             PIC X(01).
009000   01  WS-TXN-FILE-STATUS             PIC X(02) VALUE SPACES.
009100   01  WS-CLI-RELKEY                  PIC 9(06) COMP VALUE ZERO.
009200*
009300******************************************************
009400*    CLIENT MASTER IN-MEMORY TABLE (SEARCH ALL SUBSTITUTE
009500*    FOR THE ISAM HANDLER THIS BOX DOES NOT HAVE)
009600******************************************************
009700   01  WS-CLIENT-TABLE.
009800       05  WS-CLIENT-ENTRY OCCURS 500 TIMES
009900                           ASCENDING KEY IS WS-CLI-KEY
010000                           INDEXED BY WS-CLI-IDX.
010100           10  WS-CLI-KEY              PIC X(10).
010200           10  WS-CLI-BODY             PIC X(1389).
010300   01  WS-CLIENT-TABLE-KEYS REDEFINES WS-CLIENT-TABLE.
010400       05  WS-CLI-KEY-ENTRY OCCURS 500 TIMES PIC X(10).
010500   01  WS-CLIENT-COUNT                PIC 9(05) COMP VALUE ZERO.
010600   01  WS-CLI-FOUND-SW                PIC X(01) VALUE 'N'.
010700       88  WS-CLI-FOUND                       VALUE 'Y'.
010800       88  WS-CLI-NOT-FOUND                    VALUE 'N'.
010900*
011000******************************************************
011100*    DATE/TIME STAMP FOR THIS CANCELLATION
011200******************************************************
011300   01  WS-SYSTEM-DATE-TIME.
011400       05  WS-SYS-DATE                 PIC 9(08).
011500       05  WS-SYS-TIME                 PIC 9(06).
011600   01  WS-SYSTEM-DATE-TIME-R REDEFINES WS-SYSTEM-DATE-TIME.
011700       05  WS-SYS-CCYY                 PIC 9(04).
011800       05  WS-SYS-MM                   PIC 9(02).
011900       05  WS-SYS-DD                   PIC 9(02).
012000       05  WS-SYS-HH                   PIC 9(02).
012100       05  WS-SYS-MN                   PIC 9(02).
012200       05  WS-SYS-SS                   PIC 9(02).
012300*
012400******************************************************
012500*    VALIDATION / ERROR WORK AREAS
012600******************************************************
012700   01  WS-REJECT-SW                    PIC X(01) VALUE 'N'.
012800       88  WS-REQUEST-REJECTED                 VALUE 'Y'.
012900   01  WS-ERROR-MESSAGE                PIC X(120) VALUE SPACES.
013000   01  WS-BALANCE-BEFORE               PIC S9(11)V99 COMP-3.
013100   01  WS-BALANCE-AFTER                PIC S9(11)V99 COMP-3.
013200   01  WS-REFUND-AMOUNT                PIC S9(11)V99 COMP-3.
013300   01  WS-CANCEL-FUND-NAME             PIC X(40) VALUE SPACES.
013400   01  WS-SUBSCRIPT                    PIC 9(03) COMP VALUE ZERO.
013500   01  WS-FOUND-SLOT                   PIC 9(03) COMP VALUE ZERO.
013600   01  WS-GENERATED-TXN-ID             PIC X(36) VALUE SPACES.
013700*
013800******************************************************
013900*    NOTIFICATION WORK AREA (PASSED TO NOTFSR)
014000******************************************************
014100   COPY NOTFREC.
014200   01  WS-BALANCE-TEXT                 PIC ZZZ,ZZZ,ZZ9.99.
014300   01  WS-AMOUNT-TEXT                  PIC ZZZ,ZZZ,ZZ9.99.
014400*
014500   LINKAGE SECTION.
014600   01  LK-CANCEL-REQUEST.
014700       05  LK-CLIENT-ID                PIC X(10).
014800       05  LK-FUND-ID                  PIC X(10).
014900       05  LK-REJECT-SWITCH            PIC X(01).
015000           88  LK-WAS-REJECTED                 VALUE 'Y'.
015100       05  LK-ERROR-MESSAGE            PIC X(120).
015200*
015300   PROCEDURE DIVISION USING LK-CANCEL-REQUEST.
015400*
015500   0000-MAINLINE.
015600       PERFORM 0100-INITIALIZE.
015700       PERFORM 1000-CANCEL-FUND.
015800       PERFORM 0900-TERMINATE.
015900       GOBACK.
016000*
016100   0100-INITIALIZE.
016200       MOVE SPACES TO WS-ERROR-MESSAGE.
016300       MOVE 'N' TO WS-REJECT-SW.
016400       MOVE 'N' TO WS-CLI-FOUND-SW.
016500       MOVE ZERO TO WS-CLIENT-COUNT.
016600       MOVE ZERO TO WS-FOUND-SLOT.
016700       ACCEPT WS-SYS-DATE FROM DATE YYYYMMDD.
016800       ACCEPT WS-SYS-TIME FROM TIME.
016900       OPEN I-O CLIENT-MASTER.
017000       IF WS-CLI-STATUS-1 NOT = '0'
017100           MOVE 'Y' TO WS-REJECT-SW
017200           MOVE 'Unable to open client master' TO WS-ERROR-MESSAGE
017300       ELSE
017400           PERFORM 0110-LOAD-CLIENT-TABLE.
017500*
017600   0110-LOAD-CLIENT-TABLE.
017700       MOVE 1 TO WS-CLI-RELKEY.
017800       PERFORM 0120-LOAD-ONE-CLIENT THRU 0120-EXIT
017900           UNTIL WS-CLI-STATUS-1 = '1'.
018000*
018100   0120-LOAD-ONE-CLIENT.
018200       READ CLIENT-MASTER NEXT RECORD.
018300       IF WS-CLI-STATUS-1 NOT = '0'
018400           GO TO 0120-EXIT.
018500       ADD 1 TO WS-CLIENT-COUNT.
018600       MOVE CLI-CLIENT-ID TO WS-CLI-KEY(WS-CLIENT-COUNT).
018700       MOVE CLI-RECORD TO WS-CLI-BODY(WS-CLIENT-COUNT).
018800   0120-EXIT.
018900       EXIT.
019000*
019100******************************************************
019200*    §2 CANCELLATION VALIDATION, IN ORDER, FIRST FAILURE WINS
019300******************************************************
019400   1000-CANCEL-FUND.
019500       IF NOT WS-REQUEST-REJECTED
019600           PERFORM 1100-VALIDATE-CLIENT-EXISTS.
019700       IF NOT WS-REQUEST-REJECTED
019800           PERFORM 1200-FIND-INVESTMENT.
019900       IF NOT WS-REQUEST-REJECTED
020000           PERFORM 1600-POST-CANCELLATION.
020100       PERFORM 1900-RETURN-RESULT.
020200*
020300   1100-VALIDATE-CLIENT-EXISTS.
020400       SET WS-CLI-IDX TO 1.
020500       SEARCH ALL WS-CLIENT-ENTRY
020600           AT END
020700               MOVE 'Y' TO WS-REJECT-SW
020800               MOVE 'Client not found' TO WS-ERROR-MESSAGE
020900           WHEN WS-CLI-KEY(WS-CLI-IDX) = LK-CLIENT-ID
021000               SET WS-CLI-FOUND TO TRUE
021100               MOVE WS-CLI-BODY(WS-CLI-IDX) TO CLI-RECORD.
021200*
021300   1200-FIND-INVESTMENT.
021400       MOVE 1 TO WS-SUBSCRIPT.
021500       MOVE ZERO TO WS-FOUND-SLOT.
021600       PERFORM 1210-CHECK-ONE-INVESTMENT THRU 1210-EXIT
021700           UNTIL WS-SUBSCRIPT > CLI-INVESTMENT-COUNT.
021800       IF WS-FOUND-SLOT = ZERO
021900           MOVE 'Y' TO WS-REJECT-SW
022000           MOVE 'Active investment not found' TO WS-ERROR-MESSAGE.
022100*
022200   1210-CHECK-ONE-INVESTMENT.
022300       IF CLI-INV-FUND-ID(WS-SUBSCRIPT) NOT = LK-FUND-ID
022400           GO TO 1210-BUMP.
022500       MOVE WS-SUBSCRIPT TO WS-FOUND-SLOT.
022600       MOVE CLI-INVESTMENT-COUNT TO WS-SUBSCRIPT.
022700       ADD 1 TO WS-SUBSCRIPT.
022800       GO TO 1210-EXIT.
022900   1210-BUMP.
023000       ADD 1 TO WS-SUBSCRIPT.
023100   1210-EXIT.
023200       EXIT.
023300*
023400******************************************************
023500*    ON SUCCESS: REFUND BALANCE, DROP THE INVESTMENT ENTRY,
023600*    REWRITE CLIENT, APPEND LEDGER, ROUTE NOTIFICATION
023700******************************************************
023800   1600-POST-CANCELLATION.
023900       MOVE CLI-CURRENT-BALANCE TO WS-BALANCE-BEFORE.
024000       MOVE CLI-INV-INITIAL-AMOUNT(WS-FOUND-SLOT)
024100           TO WS-REFUND-AMOUNT.
024200       MOVE CLI-INV-FUND-NAME(WS-FOUND-SLOT)
024300           TO WS-CANCEL-FUND-NAME.
024400       COMPUTE CLI-CURRENT-BALANCE =
024500               CLI-CURRENT-BALANCE + WS-REFUND-AMOUNT.
024600       MOVE CLI-CURRENT-BALANCE TO WS-BALANCE-AFTER.
024700       PERFORM 1650-DROP-INVESTMENT-ENTRY.
024800       PERFORM 1660-GENERATE-BUSINESS-ID.
024900       PERFORM 1700-REWRITE-CLIENT.
025000       IF NOT WS-REQUEST-REJECTED
025100           PERFORM 1800-WRITE-LEDGER-ENTRY
025200           PERFORM 1850-SEND-CONFIRMATION.
025300*
025400******************************************************
025500*    COMPACT THE INVESTMENT TABLE UPWARD OVER THE CANCELLED
025600*    SLOT, THEN CLEAR THE NOW-VACANT TRAILING ENTRY.
025700******************************************************
025800   1650-DROP-INVESTMENT-ENTRY.
025900       MOVE WS-FOUND-SLOT TO WS-SUBSCRIPT.
026000       PERFORM 1655-SHIFT-ONE-ENTRY THRU 1655-EXIT
026100           UNTIL WS-SUBSCRIPT >= CLI-INVESTMENT-COUNT.
026200       MOVE SPACES TO CLI-INVESTMENTS(CLI-INVESTMENT-COUNT).
026300       MOVE ZERO TO CLI-INV-INITIAL-AMOUNT(CLI-INVESTMENT-COUNT).
026400       MOVE ZERO TO CLI-INV-CURRENT-AMOUNT(CLI-INVESTMENT-COUNT).
026500       SUBTRACT 1 FROM CLI-INVESTMENT-COUNT.
026600*
026700   1655-SHIFT-ONE-ENTRY.
026800       MOVE CLI-INVESTMENTS(WS-SUBSCRIPT + 1)
026900           TO CLI-INVESTMENTS(WS-SUBSCRIPT).
027000       ADD 1 TO WS-SUBSCRIPT.
027100   1655-EXIT.
027200       EXIT.
027300*
027400   1660-GENERATE-BUSINESS-ID.
027500       STRING 'TXN-' WS-SYS-DATE WS-SYS-TIME '-' LK-CLIENT-ID
027600           DELIMITED BY SIZE INTO WS-GENERATED-TXN-ID.
027700*
027800   1700-REWRITE-CLIENT.
027900       REWRITE CLI-RECORD.
028000       IF WS-CLI-STATUS-1 NOT = '0'
028100           MOVE 'Y' TO WS-REJECT-SW
028200           MOVE 'Unable to rewrite client master'
028300               TO WS-ERROR-MESSAGE.
028400*
028500   1800-WRITE-LEDGER-ENTRY.
028600       MOVE WS-GENERATED-TXN-ID TO TXN-ID OF TXN-RECORD.
028700       MOVE WS-GENERATED-TXN-ID TO TXN-BUSINESS-ID OF TXN-RECORD.
028800       MOVE LK-CLIENT-ID TO TXN-CLIENT-ID OF TXN-RECORD.
028900       MOVE LK-FUND-ID TO TXN-FUND-ID OF TXN-RECORD.
029000       MOVE WS-CANCEL-FUND-NAME TO TXN-FUND-NAME OF TXN-RECORD.
029100       MOVE 'CANCELATION' TO TXN-TYPE OF TXN-RECORD.
029200       MOVE WS-REFUND-AMOUNT TO TXN-AMOUNT OF TXN-RECORD.
029300       MOVE WS-SYS-DATE TO TXN-DATE OF TXN-RECORD.
029400       MOVE WS-SYS-TIME TO TXN-TIME OF TXN-RECORD.
029500       MOVE WS-BALANCE-BEFORE TO
029600               TXN-CLIENT-BALANCE-BEFORE OF TXN-RECORD.
029700       MOVE WS-BALANCE-AFTER TO
029800               TXN-CLIENT-BALANCE-AFTER OF TXN-RECORD.
029900       MOVE 'COMPLETED' TO TXN-STATUS OF TXN-RECORD.
030000       MOVE SPACES TO TXN-ERROR-MESSAGE OF TXN-RECORD.
030100       OPEN EXTEND TXN-LEDGER.
030200       WRITE TXN-RECORD.
030300       CLOSE TXN-LEDGER.
030400*
030500   1850-SEND-CONFIRMATION.
030600       MOVE SPACES TO NOTF-REQUEST.
030700       MOVE CLI-NOTIF-PREFERENCE TO NOTF-TYPE.
030800       IF CLI-NOTIF-IS-EMAIL AND CLI-EMAIL NOT = SPACES
030900           MOVE CLI-EMAIL TO NOTF-ADDRESSEE
031000       ELSE
031100           IF CLI-NOTIF-IS-SMS AND CLI-PHONE-NUMBER NOT = SPACES
031200               MOVE CLI-PHONE-NUMBER TO
031300                       NOTF-ADDRESSEE
031400           ELSE
031500               MOVE SPACES TO NOTF-ADDRESSEE.
031600       MOVE 'Subscription Cancellation Confirmation' TO
031700               NOTF-SUBJECT.
031800       MOVE WS-REFUND-AMOUNT TO WS-AMOUNT-TEXT.
031900       MOVE WS-BALANCE-AFTER TO WS-BALANCE-TEXT.
032000       STRING 'Dear ' CLI-FIRST-NAME ' ' CLI-LAST-NAME
032100           ', the cancellation of your subscription to fund '
032200           WS-CANCEL-FUND-NAME
032300           ' has been successful. COP ' WS-AMOUNT-TEXT
032400           ' has been returned to your account. Your new'
032500           ' available balance is COP ' WS-BALANCE-TEXT '.'
032600           DELIMITED BY SIZE INTO NOTF-MESSAGE.
032700       CALL 'NOTFSR' USING NOTF-REQUEST.
032800*
032900   1900-RETURN-RESULT.
033000       MOVE WS-REJECT-SW TO LK-REJECT-SWITCH.
033100       MOVE WS-ERROR-MESSAGE TO LK-ERROR-MESSAGE.
033200*
033300   0900-TERMINATE.
033400       CLOSE CLIENT-MASTER.
033500 
033600 
