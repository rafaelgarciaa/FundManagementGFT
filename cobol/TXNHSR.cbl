000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     TXNHSR.
000300 AUTHOR.         P SANTOS.
000400 INSTALLATION.   FONDOSGFT DATA CENTER.
000500 DATE-WRITTEN.   04/10/1989.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*    CHANGE LOG
001100*    ----------
001200*    04/10/89  PLS  ORIG-006  INITIAL VERSION - RETURN A CLIENT'S
001300*                              LEDGER ENTRIES IN LEDGER ORDER (NO
001400*                              RESEQUENCE).
001500*    09/02/89  PLS  CR-0119   SORT THE RESULT MOST-RECENT-FIRST
001600*                              PER THE ONLINE HISTORY SCREEN.
001700*    01/22/90  DKT  CR-0184   IN-MEMORY BUBBLE SORT ON DATE/TIME -
001800*                              A SORT VERB CANNOT DRIVE OFF A
001900*                              CALLER-SUPPLIED SUBSET LIKE THIS.
002000*    11/19/92  RMM  CR-0392   LEDGER RECORD IS LINE SEQUENTIAL,
002100*                              NOT A KEYED FILE - NO CONVERSION
002200*                              NEEDED AT THE ISAM CUTOVER.
002300*    12/09/98  RMM  Y2K-014   SORT KEY REBUILT ON THE 4-DIGIT
002400*                              CENTURY LEDGER DATE - NO CHANGE TO
002500*                              THE SORT LOGIC ITSELF.
002600*    01/09/02  PLS  CR-0749   MINOR - TIDY UP FILE STATUS TRAPS.
002700*****************************************************************
002800*    TRANSACTION HISTORY QUERY.  GIVEN A CLIENT-ID, RETURNS EVERY
002900*    LEDGER ENTRY FOR THAT CLIENT, ORDERED BY DATE/TIME DESCENDING
003000*    (MOST RECENT FIRST).  READ-ONLY - NO CONTROL TOTALS, NO
003100*    LEDGER UPDATE.
003200*****************************************************************
003300  ENVIRONMENT DIVISION.
003400  CONFIGURATION SECTION.
003500  SOURCE-COMPUTER. FONDOSGFT-HOST.
003600  OBJECT-COMPUTER. FONDOSGFT-HOST.
003700  SPECIAL-NAMES.
003800      C01 IS TOP-OF-FORM.
003900*
004000  INPUT-OUTPUT SECTION.
004100  FILE-CONTROL.
004200      SELECT TXN-LEDGER ASSIGN TO TXNLEDG
004300          ORGANIZATION IS LINE SEQUENTIAL
004400          FILE STATUS IS WS-TXN-FILE-STATUS.
004500*
004600  DATA DIVISION.
004700  FILE SECTION.
004800  FD  TXN-LEDGER
004900      RECORD CONTAINS 317 CHARACTERS
005000      BLOCK CONTAINS 0 RECORDS
005100      RECORDING MODE IS F.
005200      COPY TXNREC.
005300*
005400  WORKING-STORAGE SECTION.
005500******************************************************
005600*    FILE STATUS WORK AREA
005700******************************************************
005800  01  WS-TXN-FILE-STATUS             PIC X(02) VALUE SPACES.
005900  01  WS-TXN-FILE-STATUS-R REDEFINES WS-TXN-FILE-STATUS.
006000      05  WS-TXN-STATUS-1             PIC X(01).
006100      05  WS-TXN-STATUS-2             PIC X(01).
006200*
006300******************************************************
006400*    IN-MEMORY HISTORY TABLE FOR THIS CLIENT.  SORT KEY IS
006500*    THE LEDGER DATE AND TIME PACKED TOGETHER SO ONE COMPARE
006600*    ORDERS BY DATE THEN TIME.
006700******************************************************
006800  01  WS-HISTORY-TABLE.
006900      05  WS-HIST-ENTRY OCCURS 500 TIMES.
007000          10  WS-HIST-SORT-KEY         PIC 9(14) COMP-3.
007100          10  WS-HIST-BODY             PIC X(317).
007200  01  WS-HISTORY-TABLE-KEYS REDEFINES WS-HISTORY-TABLE.
007300      05  WS-HIST-BYTE-ENTRY OCCURS 500 TIMES PIC X(325).
007400  01  WS-HISTORY-COUNT               PIC 9(05) COMP VALUE ZERO.
007500*
007600******************************************************
007700*    SWAP AREA FOR THE BUBBLE SORT PASS
007800******************************************************
007900  01  WS-SWAP-ENTRY.
008000      05  WS-SWAP-SORT-KEY            PIC 9(14) COMP-3.
008100      05  WS-SWAP-BODY                PIC X(317).
008200  01  WS-SWAP-ENTRY-BYTES REDEFINES WS-SWAP-ENTRY.
008300      05  WS-SWAP-BYTE                PIC X(01) OCCURS 325 TIMES.
008400*
008500  01  WS-OUTER-SUB                   PIC 9(05) COMP VALUE ZERO.
008600  01  WS-INNER-SUB                   PIC 9(05) COMP VALUE ZERO.
008700  01  WS-INNER-LIMIT                 PIC 9(05) COMP VALUE ZERO.
008800*
008900  LINKAGE SECTION.
009000  01  LK-CLIENT-ID                   PIC X(10).
009100  01  LK-HISTORY-TABLE.
009200      05  LK-HIST-ENTRY OCCURS 500 TIMES PIC X(317).
009300  01  LK-HISTORY-COUNT               PIC 9(05) COMP.
009400*
009500  PROCEDURE DIVISION USING LK-CLIENT-ID
009600                           LK-HISTORY-TABLE
009700                           LK-HISTORY-COUNT.
009800*
009900  0000-MAINLINE.
010000      MOVE ZERO TO WS-HISTORY-COUNT.
010100      MOVE ZERO TO LK-HISTORY-COUNT.
010200      OPEN INPUT TXN-LEDGER.
010300      IF WS-TXN-STATUS-1 NOT = '0'
010400          GO TO 0000-EXIT.
010500      PERFORM 0100-LOAD-ONE-ENTRY THRU 0100-EXIT
010600          UNTIL WS-TXN-STATUS-1 = '1'.
010700      CLOSE TXN-LEDGER.
010800      PERFORM 0200-SORT-DESCENDING.
010900      PERFORM 0300-RETURN-RESULT.
011000  0000-EXIT.
011100      GOBACK.
011200*
011300******************************************************
011400*    LOAD EVERY LEDGER ENTRY FOR THE CALLER'S CLIENT-ID INTO
011500*    THE IN-MEMORY TABLE, KEYED BY DATE/TIME.
011600******************************************************
011700  0100-LOAD-ONE-ENTRY.
011800      READ TXN-LEDGER.
011900      IF WS-TXN-STATUS-1 NOT = '0'
012000          GO TO 0100-EXIT.
012100      IF TXN-CLIENT-ID OF TXN-RECORD NOT = LK-CLIENT-ID
012200          GO TO 0100-EXIT.
012300      IF WS-HISTORY-COUNT >= 500
012400          GO TO 0100-EXIT.
012500      ADD 1 TO WS-HISTORY-COUNT.
012600      COMPUTE WS-HIST-SORT-KEY(WS-HISTORY-COUNT) =
012700          TXN-DATE OF TXN-RECORD * 1000000
012800          + TXN-TIME OF TXN-RECORD.
012900      MOVE TXN-RECORD TO WS-HIST-BODY(WS-HISTORY-COUNT).
013000  0100-EXIT.
013100      EXIT.
013200*
013300******************************************************
013400*    BUBBLE SORT, DESCENDING ON THE PACKED DATE/TIME KEY -
013500*    MOST RECENT ENTRY ENDS UP IN SLOT 1.
013600******************************************************
013700  0200-SORT-DESCENDING.
013800      IF WS-HISTORY-COUNT < 2
013900          GO TO 0200-EXIT.
014000      MOVE 1 TO WS-OUTER-SUB.
014100      PERFORM 0210-OUTER-PASS THRU 0210-EXIT
014200          UNTIL WS-OUTER-SUB >= WS-HISTORY-COUNT.
014300  0200-EXIT.
014400      EXIT.
014500*
014600  0210-OUTER-PASS.
014700      COMPUTE WS-INNER-LIMIT = WS-HISTORY-COUNT - WS-OUTER-SUB.
014800      MOVE 1 TO WS-INNER-SUB.
014900      PERFORM 0220-INNER-COMPARE THRU 0220-EXIT
015000          UNTIL WS-INNER-SUB > WS-INNER-LIMIT.
015100      ADD 1 TO WS-OUTER-SUB.
015200  0210-EXIT.
015300      EXIT.
015400*
015500  0220-INNER-COMPARE.
015600      IF WS-HIST-SORT-KEY(WS-INNER-SUB)
015700              >= WS-HIST-SORT-KEY(WS-INNER-SUB + 1)
015800          GO TO 0220-BUMP.
015900      MOVE WS-HIST-ENTRY(WS-INNER-SUB)     TO WS-SWAP-ENTRY.
016000      MOVE WS-HIST-ENTRY(WS-INNER-SUB + 1)
016100          TO WS-HIST-ENTRY(WS-INNER-SUB).
016200      MOVE WS-SWAP-ENTRY TO WS-HIST-ENTRY(WS-INNER-SUB + 1).
016300  0220-BUMP.
016400      ADD 1 TO WS-INNER-SUB.
016500  0220-EXIT.
016600      EXIT.
016700*
016800******************************************************
016900*    COPY THE SORTED TABLE BACK TO THE CALLER'S AREA
017000******************************************************
017100  0300-RETURN-RESULT.
017200      MOVE WS-HISTORY-COUNT TO LK-HISTORY-COUNT.
017300      IF WS-HISTORY-COUNT = ZERO
017400          GO TO 0300-EXIT.
017500      MOVE 1 TO WS-OUTER-SUB.
017600      PERFORM 0310-COPY-ONE-ENTRY THRU 0310-EXIT
017700          UNTIL WS-OUTER-SUB > WS-HISTORY-COUNT.
017800  0300-EXIT.
017900      EXIT.
018000*
018100  0310-COPY-ONE-ENTRY.
018200      MOVE WS-HIST-BODY(WS-OUTER-SUB)
018300          TO LK-HIST-ENTRY(WS-OUTER-SUB).
018400      ADD 1 TO WS-OUTER-SUB.
018500  0310-EXIT.
018600      EXIT.
018700 
